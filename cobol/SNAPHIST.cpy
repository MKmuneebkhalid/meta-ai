000100      ******************************************************************
000200      * SNAPHIST  --  7-DAY (+CURRENT) ACCOUNT-SNAPSHOT HISTORY TABLE  *
000300      *                                                                *
000400      *   BUILT BY DIAGRUN PARAGRAPH 0200-LOAD-SNAPSHOT-HIST FROM THE  *
000500      *   SNAPSHOT HISTORY FILE.  ENTRY (1) IS ALWAYS THE CURRENT DAY  *
000600      *   BEING DIAGNOSED.  ENTRIES (2) THRU (8) ARE THE TRAILING      *
000700      *   7-DAY WINDOW, MOST-RECENT FIRST, PER SPEC "7-DAY HISTORY"    *
000800      *   CONVENTION.  WS-HIST-COUNT HOLDS HOW MANY OF (2) THRU (8)    *
000900      *   ARE ACTUALLY POPULATED.                                      *
001000      *                                                                *
001100      *   DUPLICATE SNAP-ACCOUNT-ID/SNAP-DATE ROWS ON THE INPUT FILE   *
001200      *   ARE NOT ADDED A SECOND TIME -- THIS IS THE DEDUPLICATION     *
001300      *   RULE FROM THE ORIGINAL SNAPSHOT-BUILDER SPEC.                *
001400      ******************************************************************
001500      *CHANGE LOG
001600      *03/14/89  RWK  CR-1102   ORIGINAL COPYBOOK FOR DIAGRUN PROJECT
001700      *11/12/92  RWK  CR-1502   HIST-TABLE-SIZE RAISED 7 TO 8 SO THE
001800      *                         CURRENT ROW HAS ITS OWN SLOT INSTEAD
001900      *                         OF BEING HELD SEPARATELY
002000      ******************************************************************
002100       01  WS-HIST-CONTROL.
002200           05  HIST-TABLE-SIZE         PIC 9(02) COMP VALUE 8.
002300           05  WS-HIST-COUNT           PIC 9(02) COMP VALUE ZERO.
002400           05  WS-HIST-SUB             PIC 9(02) COMP VALUE ZERO.
002500           05  FILLER                  PIC X(04).
002600
002700       01  WS-SNAP-HIST-TABLE.
002800           05  HIST-ENTRY OCCURS 8 TIMES
002900                          INDEXED BY HIST-IDX.
003000               10  HIST-DATE               PIC 9(08).
003100               10  HIST-ACCOUNT-ID         PIC X(16).
003200               10  HIST-SPEND              PIC S9(9)V99.
003300               10  HIST-IMPRESSIONS        PIC 9(9).
003400               10  HIST-CLICKS             PIC 9(9).
003500               10  HIST-REACH              PIC 9(9).
003600               10  HIST-FREQUENCY          PIC S9(3)V99.
003700               10  HIST-CPM                PIC S9(7)V99.
003800               10  HIST-CPM-PRESENT-SW     PIC X(01).
003900                   88  HIST-CPM-PRESENT    VALUE "Y".
004000                   88  HIST-CPM-ABSENT     VALUE "N".
004100               10  HIST-CPC                PIC S9(7)V99.
004200               10  HIST-CTR                PIC S9(3)V9999.
004300               10  FILLER                  PIC X(08).
004400
004500      ******************************************************************
004600      * AVERAGES AND ACCUMULATORS DERIVED FROM THE TABLE ABOVE, USED   *
004700      * ACROSS RULES 1, 2 AND 4.  REBUILT EACH TIME A RULE RUNS OVER   *
004800      * THE WINDOW BY 0515-AVERAGE-HISTORY AND SIMILAR.                *
004900      ******************************************************************
005000       01  WS-HIST-AVERAGES.
005100           05  AVG-FREQUENCY           PIC S9(3)V99   COMP-3.
005200           05  AVG-REACH               PIC S9(9)V99   COMP-3.
005300           05  AVG-SPEND               PIC S9(9)V99   COMP-3.
005400           05  AVG-CPM                 PIC S9(7)V99   COMP-3.
005500           05  CPM-PRESENT-COUNT       PIC 9(02)      COMP.
005600           05  WS-ACCUM-FREQUENCY      PIC S9(9)V99   COMP-3.
005700           05  WS-ACCUM-REACH          PIC S9(11)V99  COMP-3.
005800           05  WS-ACCUM-SPEND          PIC S9(11)V99  COMP-3.
005900           05  WS-ACCUM-CPM            PIC S9(9)V99   COMP-3.
006000           05  FILLER                  PIC X(06).
