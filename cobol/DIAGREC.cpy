000100      ******************************************************************
000200      * DIAGREC  --  DIAGNOSTIC RESULT RECORD                          *
000300      *                                                                *
000400      *   ONE ROW PER RULE THAT FIRES ON A GIVEN SNAP-DATE.  WRITTEN   *
000500      *   TO THE DIAGNOSTIC RESULTS FILE BY DIAGRUN PARAGRAPH          *
000600      *   0560-EMIT-DIAGNOSTIC AND ALSO USED AS THE IN-MEMORY SHAPE    *
000700      *   OF WS-DIAG-TABLE BEFORE IT IS WRITTEN AND PRINTED.           *
000800      ******************************************************************
000900      *CHANGE LOG
001000      *03/14/89  RWK  CR-1102   ORIGINAL COPYBOOK FOR DIAGRUN PROJECT
001100      *09/02/89  RWK  CR-1140   DIAG-TYPE WIDENED 18 TO 22 FOR
001200      *                         "DELIVERY-CONCENTRATION" LITERAL
001300      ******************************************************************
001400       01  DIAG-REC.
001500           05  DIAG-DATE.
001600               10  DIAG-DATE-CC        PIC 9(02).
001700               10  DIAG-DATE-YY        PIC 9(02).
001800               10  DIAG-DATE-MM        PIC 9(02).
001900               10  DIAG-DATE-DD        PIC 9(02).
002000           05  DIAG-DATE-R REDEFINES DIAG-DATE
002100                                       PIC 9(08).
002200           05  DIAG-TYPE               PIC X(22).
002300               88  TYPE-FATIGUE        VALUE "FATIGUE".
002400               88  TYPE-SATURATION     VALUE "SATURATION".
002500               88  TYPE-CONCENTRATION  VALUE "DELIVERY-CONCENTRATION".
002600               88  TYPE-AUCTION        VALUE "AUCTION-SHIFTS".
002700               88  TYPE-TRACKING       VALUE "TRACKING-DEGRADATION".
002800           05  DIAG-METRIC             PIC X(22).
002900           05  DIAG-CURRENT-VALUE      PIC S9(9)V9999.
003000           05  DIAG-PREVIOUS-VALUE     PIC S9(9)V9999.
003100           05  DIAG-CHANGE-PCT         PIC S9(5)V99.
003200           05  DIAG-SEVERITY           PIC X(6).
003300               88  SEVERITY-LOW        VALUE "LOW".
003400               88  SEVERITY-MEDIUM     VALUE "MEDIUM".
003500               88  SEVERITY-HIGH       VALUE "HIGH".
003600           05  DIAG-CONFIDENCE         PIC S9V99.
003700           05  DIAG-EXPLANATION        PIC X(120).
003800           05  DIAG-RECOMMENDATION     PIC X(120).
003900           05  FILLER                  PIC X(06).
