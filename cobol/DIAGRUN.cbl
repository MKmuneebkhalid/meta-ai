000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  DIAGRUN.
000400       AUTHOR. R W KANE.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS PROGRAM IS THE NIGHTLY DIAGNOSTICS RUN FOR THE
001400      *          AD-ACCOUNT REPORTING SYSTEM.
001500      *
001600      *          IT LOADS THE TRAILING SNAPSHOT HISTORY FOR THE ACCOUNT,
001700      *          BUILDS A TRACKING-HEALTH HISTORY FROM THE PIXEL FILE,
001800      *          LOADS THE DAY'S CAMPAIGN DETAIL, THEN RUNS FIVE
001900      *          DIAGNOSTIC RULES AGAINST THAT HISTORY -- AD FATIGUE,
002000      *          MARKET SATURATION, DELIVERY CONCENTRATION, AUCTION
002100      *          SHIFTS AND TRACKING DEGRADATION.  EACH RULE EITHER
002200      *          FIRES ONE DIAGNOSTIC RESULT OR PRODUCES NOTHING.
002300      *
002400      *          RESULTS ARE WRITTEN TO THE DIAGNOSTIC RESULTS FILE AND
002500      *          PRINTED ON THE DAILY DIAGNOSTICS REPORT, ALONG WITH A
002600      *          DAY-OVER-DAY CHANGE SUMMARY AND END-OF-RUN CONTROL
002700      *          TOTALS.
002800      *
002900      *          INPUT  FILE  -  SNAPSHOT HISTORY (SNAPHIST)
003000      *          INPUT  FILE  -  CAMPAIGN DETAIL   (CAMPDET)
003100      *          INPUT  FILE  -  PIXEL STATISTICS  (PIXLSTAT)
003200      *          OUTPUT FILE  -  DIAGNOSTIC RESULTS (DIAGOUT)
003300      *          OUTPUT FILE  -  DAILY REPORT       (DIAGRPT)
003400      *          DUMP   FILE  -  SYSOUT
003500      ******************************************************************
003600      *CHANGE LOG
003700      *03/14/89  RWK  CR-1102   ORIGINAL PROGRAM -- RULES 1 AND 2 ONLY
003800      *09/02/89  RWK  CR-1140   ADDED RULE 3, DELIVERY CONCENTRATION,
003900      *                         AGAINST THE NEW CAMPAIGN DETAIL FEED
004000      *01/17/90  TGD  CR-1188   FIXED 0220-ADD-HIST-ROW DEDUP COMPARE --
004100      *                         WAS COMPARING DATE ONLY, NOT ACCOUNT+DATE
004200      *07/30/91  RWK  CR-1340   ADDED RULE 4, AUCTION SHIFTS, CALLING
004300      *                         NEW SUBPROGRAMS PCTCHG AND STATDEV
004400      *11/12/92  JFM  CR-1502   ADDED TRACKING-HEALTH BUILD AND RULE 5
004500      *                         PER REQUEST FROM THE EVENTS DESK
004600      *04/05/94  RWK  CR-1618   HIST-TABLE-SIZE AND HEALTH-TABLE-SIZE
004700      *                         RAISED 7 TO 8 TO HOLD THE CURRENT ROW
004800      *                         IN THE SAME TABLE AS THE HISTORY WINDOW
004900      *02/22/95  JFM  CR-1699   CAMP-TABLE-SIZE RAISED 100 TO 200,
005000      *                         LARGEST ACCOUNT NOW OVER 140 CAMPAIGNS
005100      *10/14/96  TGD  CR-1802   PIX-EVENTS-DUPLICATE ADDED TO THE PIXEL
005200      *                         FEED AND TO THE HEALTH ROLL-UP
005300      *06/03/98  RWK  CR-1901   CONFIDENCE FIELD WIDENED, WAS TRUNCATING
005400      *                         RULE 2 CONFIDENCE AT HIGH HISTORY COUNTS
005500      *01/04/99  RWK  CR-1955   Y2K REVIEW OF ALL DATE FIELDS -- SNAP,
005600      *                         CAMP, PIX AND DIAG DATES ARE ALREADY
005700      *                         FULL CCYYMMDD, NO WINDOWING IN USE HERE
005800      *08/11/00  JFM  CR-2010   DIAG-TYPE WIDENED 18 TO 22 CHARACTERS
005900      *                         FOR "DELIVERY-CONCENTRATION" LITERAL
006000      *03/27/02  RWK  CR-2134   ADDED DAILY-CHANGE SUMMARY SECTION TO
006100      *                         THE REPORT PER ANALYST DESK REQUEST
006200      *09/19/04  TGD  CR-2256   CONFIRMED RUNS UNCHANGED UNDER THE
006300      *                         REHOSTED COMPILER, NO SOURCE CHANGE
006400      *05/08/06  JFM  CR-2340   SEVERITY-COUNT TOTALS ADDED TO 0900
006500      *01/23/08  RWK  CR-2410   SNAP-ACCOUNT-ID WIDENED TO MATCH THE
006600      *                         WIDER ACCOUNT-ID FORMAT FROM THE FEED
006700      ******************************************************************
006800
006900       ENVIRONMENT DIVISION.
007000       CONFIGURATION SECTION.
007100       SOURCE-COMPUTER. IBM-390.
007200       OBJECT-COMPUTER. IBM-390.
007300       SPECIAL-NAMES.
007400           C01 IS NEXT-PAGE.
007500
007600       INPUT-OUTPUT SECTION.
007700       FILE-CONTROL.
007800           SELECT SYSOUT
007900           ASSIGN TO UT-S-SYSOUT
008000             ORGANIZATION IS SEQUENTIAL.
008100
008200           SELECT SNAPHIST-FILE
008300           ASSIGN TO UT-S-SNAPHST
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS SNAPHIST-STATUS.
008600
008700           SELECT CAMPDET-FILE
008800           ASSIGN TO UT-S-CAMPDET
008900             ACCESS MODE IS SEQUENTIAL
009000             FILE STATUS IS CAMPDET-STATUS.
009100
009200           SELECT PIXLSTAT-FILE
009300           ASSIGN TO UT-S-PIXLSTAT
009400             ACCESS MODE IS SEQUENTIAL
009500             FILE STATUS IS PIXLSTAT-STATUS.
009600
009700           SELECT DIAGOUT-FILE
009800           ASSIGN TO UT-S-DIAGOUT
009900             ACCESS MODE IS SEQUENTIAL
010000             FILE STATUS IS DIAGOUT-STATUS.
010100
010200           SELECT DIAGRPT-FILE
010300           ASSIGN TO UT-S-DIAGRPT
010400             ACCESS MODE IS SEQUENTIAL
010500             FILE STATUS IS DIAGRPT-STATUS.
010600
010700       DATA DIVISION.
010800       FILE SECTION.
010900       FD  SYSOUT
011000           RECORDING MODE IS F
011100           LABEL RECORDS ARE STANDARD
011200           RECORD CONTAINS 132 CHARACTERS
011300           BLOCK CONTAINS 0 RECORDS
011400           DATA RECORD IS SYSOUT-REC.
011500       01  SYSOUT-REC  PIC X(132).
011600
011700      ****** ACCOUNT SNAPSHOT HISTORY, SORTED ASCENDING BY ACCOUNT+DATE
011800      ****** LAST RECORD READ IS THE CURRENT DAY BEING DIAGNOSED
011900       FD  SNAPHIST-FILE
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 100 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS SNAP-REC.
012500           COPY SNAPREC.
012600
012700      ****** CURRENT DAY'S CAMPAIGN DETAIL, ONE ROW PER CAMPAIGN
012800       FD  CAMPDET-FILE
012900           RECORDING MODE IS F
013000           LABEL RECORDS ARE STANDARD
013100           RECORD CONTAINS 90 CHARACTERS
013200           BLOCK CONTAINS 0 RECORDS
013300           DATA RECORD IS CAMP-REC.
013400           COPY CAMPREC.
013500
013600      ****** PIXEL EVENT STATISTICS, CURRENT DAY AND PRIOR 7 DAYS
013700       FD  PIXLSTAT-FILE
013800           RECORDING MODE IS F
013900           LABEL RECORDS ARE STANDARD
014000           RECORD CONTAINS 100 CHARACTERS
014100           BLOCK CONTAINS 0 RECORDS
014200           DATA RECORD IS PIXL-REC.
014300           COPY PIXLREC.
014400
014500      ****** ONE DIAGNOSTIC RESULT RECORD PER RULE THAT FIRES
014600       FD  DIAGOUT-FILE
014700           RECORDING MODE IS F
014800           LABEL RECORDS ARE STANDARD
014900           RECORD CONTAINS 340 CHARACTERS
015000           BLOCK CONTAINS 0 RECORDS
015100           DATA RECORD IS DIAG-REC.
015200           COPY DIAGREC.
015300
015400       FD  DIAGRPT-FILE
015500           RECORDING MODE IS F
015600           LABEL RECORDS ARE STANDARD
015700           RECORD CONTAINS 132 CHARACTERS
015800           BLOCK CONTAINS 0 RECORDS
015900           DATA RECORD IS RPT-REC.
016000       01  RPT-REC  PIC X(132).
016100
016200       WORKING-STORAGE SECTION.
016300       01  WS-FILE-STATUSES.
016400           05  SNAPHIST-STATUS             PIC X(02).
016500               88  SNAPHIST-OK             VALUE "00".
016600               88  SNAPHIST-EOF            VALUE "10".
016700           05  CAMPDET-STATUS              PIC X(02).
016800               88  CAMPDET-OK              VALUE "00".
016900               88  CAMPDET-EOF             VALUE "10".
017000           05  PIXLSTAT-STATUS             PIC X(02).
017100               88  PIXLSTAT-OK             VALUE "00".
017200               88  PIXLSTAT-EOF            VALUE "10".
017300           05  DIAGOUT-STATUS              PIC X(02).
017400           05  DIAGRPT-STATUS              PIC X(02).
017500           05  FILLER                      PIC X(04).
017600
017700       01  FLAGS-AND-SWITCHES.
017800           05  MORE-SNAPREC-SW             PIC X(01) VALUE "Y".
017900               88  NO-MORE-SNAPREC         VALUE "N".
018000           05  MORE-CAMPREC-SW             PIC X(01) VALUE "Y".
018100               88  NO-MORE-CAMPREC         VALUE "N".
018200           05  MORE-PIXLREC-SW             PIC X(01) VALUE "Y".
018300               88  NO-MORE-PIXLREC         VALUE "N".
018400           05  CURRENT-ACCOUNT-SW          PIC X(01) VALUE "Y".
018500               88  SNAPREC-IS-CURRENT-ACCT VALUE "Y".
018600           05  RULE-FIRED-SW               PIC X(01) VALUE "N".
018700               88  RULE-HAS-FIRED          VALUE "Y".
018800           05  FILLER                      PIC X(03).
018900
019000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
019100           05  SNAPRECS-READ               PIC 9(7) COMP.
019200           05  CAMPRECS-READ               PIC 9(7) COMP.
019300           05  PIXLRECS-READ               PIC 9(7) COMP.
019400           05  DIAGRECS-WRITTEN            PIC 9(7) COMP.
019500           05  LOW-SEVERITY-COUNT          PIC 9(7) COMP.
019600           05  MEDIUM-SEVERITY-COUNT       PIC 9(7) COMP.
019700           05  HIGH-SEVERITY-COUNT         PIC 9(7) COMP.
019800           05  WS-LINES                    PIC 9(3) COMP.
019900           05  WS-PAGES                    PIC 9(5) COMP VALUE 1.
020000           05  WS-LINES-PER-PAGE           PIC 9(3) COMP VALUE 55.
020100           05  FILLER                      PIC X(04).
020200
020300      ******************************************************************
020400      * RUN-DATE WORK AREA.  THE RUN DATE IS THE CURRENT SNAPSHOT'S
020500      * SNAP-DATE, NOT THE SYSTEM DATE -- THE JOB DIAGNOSES WHATEVER
020600      * DATE IS LAST IN THE SNAPSHOT HISTORY FILE.  REDEFINED BOTH AS
020700      * A FLAT 8-DIGIT VALUE AND AS ITS CC/YY/MM/DD BREAKDOWN FOR THE
020800      * REPORT HEADING.
020900      ******************************************************************
021000       01  WS-RUN-DATE-R.
021100           05  WS-RUN-DATE                 PIC 9(08).
021200           05  WS-RUN-DATE-B REDEFINES WS-RUN-DATE.
021300               10  WS-RUN-DATE-CC          PIC 9(02).
021400               10  WS-RUN-DATE-YY          PIC 9(02).
021500               10  WS-RUN-DATE-MM          PIC 9(02).
021600               10  WS-RUN-DATE-DD          PIC 9(02).
021700           05  FILLER                      PIC X(02).
021800
021900       01  WS-PRIOR-DATE-R.
022000           05  WS-PRIOR-DATE               PIC 9(08).
022100           05  FILLER                      PIC X(02).
022200
022300       01  WS-CURRENT-SNAPSHOT.
022400           05  WS-CURR-ACCOUNT-ID          PIC X(16).
022500           05  WS-CURR-SPEND               PIC S9(9)V99.
022600           05  WS-CURR-IMPRESSIONS         PIC 9(9).
022700           05  WS-CURR-CLICKS              PIC 9(9).
022800           05  WS-CURR-REACH               PIC 9(9).
022900           05  WS-CURR-FREQUENCY           PIC S9(3)V99.
023000           05  WS-CURR-CPM                 PIC S9(7)V99.
023100           05  WS-CURR-CPC                 PIC S9(7)V99.
023200           05  WS-CURR-CTR                 PIC S9(3)V9999.
023300           05  FILLER                      PIC X(08).
023400
023500       01  WS-PREVIOUS-SNAPSHOT.
023600           05  WS-PREV-PRESENT-SW          PIC X(01) VALUE "N".
023700               88  PREV-SNAPSHOT-PRESENT   VALUE "Y".
023800           05  WS-PREV-SPEND               PIC S9(9)V99.
023900           05  WS-PREV-IMPRESSIONS         PIC 9(9).
024000           05  WS-PREV-CLICKS              PIC 9(9).
024100           05  WS-PREV-CPM                 PIC S9(7)V99.
024200           05  FILLER                      PIC X(06).
024300
024400      ******************************************************************
024500      * RULE-4 CPM WORKING TABLE, BUILT FRESH FROM THE HISTORY TABLE
024600      * EACH TIME RULE 4 RUNS, HOLDING ONLY THE CPM VALUES THAT WERE
024700      * ACTUALLY PRESENT -- PASSED TO STATDEV AS A LINKAGE GROUP.
024800      ******************************************************************
024900       77  WS-CPM-WORK-COUNT               PIC 9(02) COMP.
025000       77  WS-VOLATILITY-PCT               PIC S9(5)V99 COMP-3.
025100       01  WS-CPM-WORK-TABLE.
025200           05  WS-CPM-WORK-ENTRY OCCURS 7 TIMES
025300                                 PIC S9(7)V99 COMP-3.
025400
025500       01  WS-SUBSCRIPTS.
025600           05  WS-CAMP-WRK-SUB             PIC 9(03) COMP.
025700           05  WS-SNAP-WRK-SUB             PIC 9(02) COMP.
025800           05  WS-HEALTH-WRK-SUB           PIC 9(02) COMP.
025900           05  FILLER                      PIC X(03).
026000
026100      ******************************************************************
026200      * WORK AREA FOR THE SUBPROGRAM LINKAGE CALLS.  PCTCHG-LINK IS
026300      * REUSED ACROSS THE DAILY-CHANGE SUMMARY AND RULES 1, 2 AND 4.
026400      * STATDEV-LINK IS USED BY RULE 4 ONLY.
026500      ******************************************************************
026600       01  PCTCHG-LINK.
026700           05  PL-CURRENT-VALUE            PIC S9(9)V9999 COMP-3.
026800           05  PL-BASELINE-VALUE           PIC S9(9)V9999 COMP-3.
026900           05  PL-CHANGE-PCT               PIC S9(5)V99   COMP-3.
027000       77  PCTCHG-RETURN-CD                PIC 9(4) COMP.
027100
027200       01  STATDEV-LINK.
027300           05  SL-VALUE-COUNT              PIC 9(02) COMP.
027400           05  SL-CPM-TABLE.
027500               10  SL-CPM-ENTRY OCCURS 7 TIMES
027600                                 PIC S9(7)V99 COMP-3.
027700           05  SL-MEAN-CPM                 PIC S9(7)V99 COMP-3.
027800           05  SL-POP-STDDEV               PIC S9(7)V99 COMP-3.
027900       77  STATDEV-RETURN-CD               PIC 9(4) COMP.
028000
028100      ******************************************************************
028200      * WS-DIAG-TABLE IS THE IN-MEMORY SHAPE OF ONE DIAGNOSTIC RESULT,
028300      * FILLED IN BY A RULE PARAGRAPH AND HANDED TO 0560-EMIT-DIAGNOSTIC
028400      * TO BE WRITTEN AND PRINTED.  SAME SHAPE AS DIAG-REC.
028500      ******************************************************************
028600       01  WS-DIAG-TABLE.
028700           05  WS-DIAG-TYPE                PIC X(22).
028800           05  WS-DIAG-METRIC              PIC X(22).
028900           05  WS-DIAG-CURRENT-VALUE       PIC S9(9)V9999.
029000           05  WS-DIAG-PREVIOUS-VALUE      PIC S9(9)V9999.
029100           05  WS-DIAG-CHANGE-PCT          PIC S9(5)V99.
029200           05  WS-DIAG-SEVERITY            PIC X(6).
029300           05  WS-DIAG-CONFIDENCE          PIC S9V99.
029400           05  WS-DIAG-EXPLANATION         PIC X(120).
029500           05  WS-DIAG-RECOMMENDATION      PIC X(120).
029600           05  FILLER                      PIC X(06).
029700
029800       COPY SNAPHIST.
029900       COPY HLTHTBL.
030000       COPY CAMPTBL.
030100       COPY ABENDREC.
030200
030300      ******************************************************************
030400      * REPORT LINES.  132-COLUMN PRINT LAYOUT PER THE DAILY
030500      * DIAGNOSTICS REPORT SPECIFICATION.
030600      ******************************************************************
030700       01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
030800
030900       01  WS-HDR-REC.
031000           05  FILLER                      PIC X(40) VALUE SPACES.
031100           05  FILLER                      PIC X(28)
031200                                 VALUE "AD ACCOUNT DAILY DIAGNOSTICS".
031300           05  FILLER                      PIC X(10) VALUE SPACES.
031400           05  FILLER                      PIC X(11) VALUE "PAGE NO. ".
031500           05  PAGE-NBR-O                  PIC ZZZZ9.
031600           05  FILLER                      PIC X(38) VALUE SPACES.
031700
031800       01  WS-HDR2-REC.
031900           05  FILLER                      PIC X(08) VALUE "ACCOUNT ".
032000           05  ACCOUNT-ID-O                PIC X(16).
032100           05  FILLER                      PIC X(06) VALUE SPACES.
032200           05  FILLER                      PIC X(10) VALUE "RUN DATE ".
032300           05  RUN-DATE-O                  PIC 9999/99/99.
032400           05  FILLER                      PIC X(82) VALUE SPACES.
032500
032600       01  WS-CHANGE-HDR-REC.
032700           05  FILLER                      PIC X(40)
032800               VALUE "DAY-OVER-DAY CHANGE FROM PRIOR SNAPSHOT".
032900           05  FILLER                      PIC X(92) VALUE SPACES.
033000
033100       01  WS-CHANGE-DETAIL-REC.
033200           05  FILLER                      PIC X(02) VALUE SPACES.
033300           05  CHG-METRIC-O                PIC X(14).
033400           05  FILLER                      PIC X(02) VALUE SPACES.
033500           05  CHG-CURRENT-O               PIC Z,ZZZ,ZZ9.99-.
033600           05  FILLER                      PIC X(02) VALUE SPACES.
033700           05  CHG-PREVIOUS-O              PIC Z,ZZZ,ZZ9.99-.
033800           05  FILLER                      PIC X(02) VALUE SPACES.
033900           05  CHG-PCT-O                   PIC ZZ,ZZ9.99-.
034000           05  FILLER                      PIC X(01) VALUE "%".
034100           05  FILLER                      PIC X(73) VALUE SPACES.
034200
034300       01  WS-NO-PRIOR-REC.
034400           05  FILLER                      PIC X(02) VALUE SPACES.
034500           05  FILLER                      PIC X(14) VALUE "NO PRIOR DAY".
034600           05  FILLER                      PIC X(116) VALUE SPACES.
034700
034800       01  WS-DIAG-HDR-REC.
034900           05  FILLER                      PIC X(07) VALUE "TYPE: ".
035000           05  DHDR-TYPE-O                 PIC X(22).
035100           05  FILLER                      PIC X(04) VALUE SPACES.
035200           05  FILLER                      PIC X(09) VALUE "METRIC: ".
035300           05  DHDR-METRIC-O               PIC X(22).
035400           05  FILLER                      PIC X(04) VALUE SPACES.
035500           05  FILLER                      PIC X(11) VALUE "SEVERITY: ".
035600           05  DHDR-SEVERITY-O             PIC X(6).
035700           05  FILLER                      PIC X(47) VALUE SPACES.
035800
035900       01  WS-DIAG-VALUE-REC.
036000           05  FILLER                      PIC X(02) VALUE SPACES.
036100           05  FILLER                      PIC X(09) VALUE "CURRENT: ".
036200           05  DVAL-CURRENT-O              PIC Z,ZZZ,ZZ9.9999-.
036300           05  FILLER                      PIC X(02) VALUE SPACES.
036400           05  FILLER                      PIC X(10) VALUE "PREVIOUS: ".
036500           05  DVAL-PREVIOUS-O             PIC Z,ZZZ,ZZ9.9999-.
036600           05  FILLER                      PIC X(02) VALUE SPACES.
036700           05  FILLER                      PIC X(08) VALUE "CHANGE: ".
036800           05  DVAL-CHANGE-O               PIC ZZ,ZZ9.99-.
036900           05  FILLER                      PIC X(01) VALUE "%".
037000           05  FILLER                      PIC X(02) VALUE SPACES.
037100           05  FILLER                      PIC X(12) VALUE "CONFIDENCE: ".
037200           05  DVAL-CONFIDENCE-O           PIC 9.99.
037300           05  FILLER                      PIC X(40) VALUE SPACES.
037400
037500       01  WS-DIAG-TEXT-REC.
037600           05  FILLER                      PIC X(02) VALUE SPACES.
037700           05  DTXT-LABEL-O                PIC X(09).
037800           05  DTXT-TEXT-O                 PIC X(120).
037900           05  FILLER                      PIC X(01) VALUE SPACES.
038000
038100       01  WS-TOTALS-HDR-REC.
038200           05  FILLER                      PIC X(30)
038300                                     VALUE "END OF RUN CONTROL TOTALS".
038400           05  FILLER                      PIC X(102) VALUE SPACES.
038500
038600       01  WS-TOTALS-DETAIL-REC.
038700           05  FILLER                      PIC X(02) VALUE SPACES.
038800           05  TOT-LABEL-O                 PIC X(28).
038900           05  TOT-VALUE-O                 PIC ZZZ,ZZ9.
039000           05  FILLER                      PIC X(95) VALUE SPACES.
039100
039200       PROCEDURE DIVISION.
039300           PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
039400           PERFORM 0200-LOAD-SNAPSHOT-HIST THRU 0200-EXIT.
039500           PERFORM 0300-BUILD-HEALTH-TABLE THRU 0300-EXIT.
039600           PERFORM 0400-LOAD-CAMPAIGN-TABLE THRU 0400-EXIT.
039700           PERFORM 0500-RUN-DIAGNOSTICS THRU 0500-EXIT.
039800           PERFORM 0600-DAILY-CHANGE-SUMMARY THRU 0600-EXIT.
039900           PERFORM 0900-PRINT-TOTALS THRU 0900-EXIT.
040000           PERFORM 0950-CLOSE-FILES THRU 0950-EXIT.
040100           MOVE +0 TO RETURN-CODE.
040200           GOBACK.
040300
040400      ******************************************************************
040500      * 0100-HOUSEKEEPING OPENS THE FILES AND PRIMES THE FIRST READ OF
040600      * EACH INPUT FILE.  THE RUN DATE IS NOT THE SYSTEM DATE -- IT IS
040700      * DERIVED IN 0200 FROM THE LAST SNAPSHOT RECORD ON THE HISTORY
040800      * FILE, PER THE BATCH DESIGN.
040900      ******************************************************************
041000       0100-HOUSEKEEPING.
041100           MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
041200           DISPLAY "******** BEGIN JOB DIAGRUN ********".
041300           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
041400                      WS-HIST-CONTROL, WS-HEALTH-CONTROL,
041500                      WS-CAMP-CONTROL.
041600           MOVE +1 TO WS-PAGES.
041700           PERFORM 0800-OPEN-FILES THRU 0800-EXIT.
041800       0100-EXIT.
041900           EXIT.
042000
042100      ******************************************************************
042200      * SNAPSHOT BUILDER / HISTORY LOAD.  READS THE SNAPSHOT HISTORY
042300      * FILE, WHICH IS IN ASCENDING ACCOUNT+DATE SEQUENCE, AND LOADS
042400      * EVERY ROW FOR THE CURRENT ACCOUNT INTO WS-SNAP-HIST-TABLE WITH
042500      * THE MOST-RECENTLY-READ ROW ALWAYS IN ENTRY (1).  DUPLICATE
042600      * ACCOUNT+DATE ROWS ARE SKIPPED -- THE SNAPSHOT-BUILDER DEDUP
042700      * RULE.  ROWS OLDER THAN 7 DAYS BEFORE THE LAST ROW READ DROP OFF
042800      * THE TABLE AS NEWER ROWS ARRIVE.
042900      ******************************************************************
043000       0200-LOAD-SNAPSHOT-HIST.
043100           MOVE "0200-LOAD-SNAPSHOT-HIST" TO PARA-NAME.
043200           PERFORM 0210-READ-SNAPREC THRU 0210-EXIT.
043300           IF NO-MORE-SNAPREC
043400               MOVE "EMPTY SNAPSHOT HISTORY FILE" TO ABEND-REASON
043500               GO TO 1000-ABEND-RTN.
043600
043700           PERFORM 0220-ADD-HIST-ROW THRU 0220-EXIT
043800                   UNTIL NO-MORE-SNAPREC.
043900
044000           MOVE HIST-DATE (1)          TO WS-RUN-DATE.
044100           MOVE HIST-ACCOUNT-ID (1)    TO WS-CURR-ACCOUNT-ID.
044200           MOVE HIST-SPEND (1)         TO WS-CURR-SPEND.
044300           MOVE HIST-IMPRESSIONS (1)   TO WS-CURR-IMPRESSIONS.
044400           MOVE HIST-CLICKS (1)        TO WS-CURR-CLICKS.
044500           MOVE HIST-REACH (1)         TO WS-CURR-REACH.
044600           MOVE HIST-FREQUENCY (1)     TO WS-CURR-FREQUENCY.
044700           MOVE ZERO                   TO WS-CURR-CPM, WS-CURR-CPC.
044800           IF HIST-CPM-PRESENT (1)
044900               MOVE HIST-CPM (1)       TO WS-CURR-CPM.
045000           MOVE HIST-CPC (1)           TO WS-CURR-CPC.
045100           MOVE HIST-CTR (1)           TO WS-CURR-CTR.
045200
045300           IF WS-HIST-COUNT > 0
045400               MOVE HIST-DATE (2)      TO WS-PRIOR-DATE
045500               MOVE "Y" TO WS-PREV-PRESENT-SW
045600               MOVE HIST-SPEND (2)       TO WS-PREV-SPEND
045700               MOVE HIST-IMPRESSIONS (2) TO WS-PREV-IMPRESSIONS
045800               MOVE HIST-CLICKS (2)      TO WS-PREV-CLICKS
045900               MOVE ZERO TO WS-PREV-CPM
046000               IF HIST-CPM-PRESENT (2)
046100                   MOVE HIST-CPM (2)     TO WS-PREV-CPM.
046200       0200-EXIT.
046300           EXIT.
046400
046500       0210-READ-SNAPREC.
046600           MOVE "0210-READ-SNAPREC" TO PARA-NAME.
046700           READ SNAPHIST-FILE
046800               AT END
046900                   MOVE "N" TO MORE-SNAPREC-SW
047000                   GO TO 0210-EXIT.
047100           ADD +1 TO SNAPRECS-READ.
047200       0210-EXIT.
047300           EXIT.
047400
047500      ******************************************************************
047600      * ONE ROW IS ADDED PER SNAPSHOT READ, MOST-RECENT FIRST.  A
047700      * DUPLICATE ACCOUNT+DATE (CAN HAPPEN WHEN THE FEED RE-SENDS A
047800      * DAY) IS DROPPED ON THE FLOOR RATHER THAN ADDED A SECOND TIME.
047900      ******************************************************************
048000       0220-ADD-HIST-ROW.
048100           MOVE "0220-ADD-HIST-ROW" TO PARA-NAME.
048200           IF WS-HIST-COUNT > 0
048300              AND SNAP-DATE-R     = HIST-DATE (1)
048400              AND SNAP-ACCOUNT-ID = HIST-ACCOUNT-ID (1)
048500               PERFORM 0210-READ-SNAPREC THRU 0210-EXIT
048600               GO TO 0220-EXIT.
048700
048800           PERFORM 0230-SHIFT-HIST-ROWS THRU 0230-EXIT.
048900
049000           MOVE SNAP-DATE-R      TO HIST-DATE (1).
049100           MOVE SNAP-ACCOUNT-ID  TO HIST-ACCOUNT-ID (1).
049200           MOVE SNAP-SPEND       TO HIST-SPEND (1).
049300           MOVE SNAP-IMPRESSIONS TO HIST-IMPRESSIONS (1).
049400           MOVE SNAP-CLICKS      TO HIST-CLICKS (1).
049500           MOVE SNAP-REACH       TO HIST-REACH (1).
049600           MOVE SNAP-FREQUENCY   TO HIST-FREQUENCY (1).
049700           MOVE SNAP-CPM         TO HIST-CPM (1).
049800           IF SNAP-CPM = ZERO
049900               MOVE "N" TO HIST-CPM-PRESENT-SW (1)
050000           ELSE
050100               MOVE "Y" TO HIST-CPM-PRESENT-SW (1).
050200           MOVE SNAP-CPC          TO HIST-CPC (1).
050300           MOVE SNAP-CTR          TO HIST-CTR (1).
050400
050500           IF WS-HIST-COUNT < HIST-TABLE-SIZE
050600               ADD +1 TO WS-HIST-COUNT.
050700
050800           PERFORM 0210-READ-SNAPREC THRU 0210-EXIT.
050900       0220-EXIT.
051000           EXIT.
051100
051200      ******************************************************************
051300      * SHIFTS THE TABLE DOWN ONE SLOT TO MAKE ROOM FOR A NEW ENTRY (1)
051400      * -- THE OLDEST ENTRY IN SLOT (8) FALLS OFF THE END.  WALKED FROM
051500      * THE BOTTOM UP SO WE DO NOT OVERWRITE AN ENTRY BEFORE IT MOVES.
051600      ******************************************************************
051700       0230-SHIFT-HIST-ROWS.
051800           MOVE "0230-SHIFT-HIST-ROWS" TO PARA-NAME.
051900           PERFORM 0235-SHIFT-ONE-ROW
052000                   VARYING WS-SNAP-WRK-SUB FROM HIST-TABLE-SIZE
052100                   BY -1 UNTIL WS-SNAP-WRK-SUB < 2.
052200       0230-EXIT.
052300           EXIT.
052400
052500       0235-SHIFT-ONE-ROW.
052600           MOVE HIST-ENTRY (WS-SNAP-WRK-SUB MINUS 1)
052700                                        TO HIST-ENTRY (WS-SNAP-WRK-SUB).
052800       0235-EXIT.
052900           EXIT.
053000
053100      ******************************************************************
053200      * TRACKING-HEALTH BUILDER.  THERE IS NO HEALTH FILE -- WE READ
053300      * THE PIXEL FILE, WHICH CARRIES THE CURRENT DAY AND THE PRIOR 7
053400      * DAYS, GROUP BY DATE, AND SUM EVENTS ACROSS ALL PIXELS SEEN FOR
053500      * EACH DATE.  THE PIXEL FILE IS SORTED ASCENDING BY DATE SO EACH
053600      * DATE'S PIXELS ARE CONTIGUOUS.
053700      ******************************************************************
053800       0300-BUILD-HEALTH-TABLE.
053900           MOVE "0300-BUILD-HEALTH-TABLE" TO PARA-NAME.
054000           PERFORM 0310-READ-PIXLREC THRU 0310-EXIT.
054100           IF NO-MORE-PIXLREC
054200               GO TO 0300-EXIT.
054300
054400           PERFORM 0320-AGGREGATE-PIXEL-DAY THRU 0320-EXIT
054500                   UNTIL NO-MORE-PIXLREC.
054600
054700       0300-EXIT.
054800           EXIT.
054900
055000       0310-READ-PIXLREC.
055100           MOVE "0310-READ-PIXLREC" TO PARA-NAME.
055200           READ PIXLSTAT-FILE
055300               AT END
055400                   MOVE "N" TO MORE-PIXLREC-SW
055500                   GO TO 0310-EXIT.
055600           ADD +1 TO PIXLRECS-READ.
055700       0310-EXIT.
055800           EXIT.
055900
056000      ******************************************************************
056100      * A NEW DATE OPENS A NEW HEALTH-TABLE ENTRY (SHIFTED IN LIKE THE
056200      * SNAPSHOT HISTORY); SUBSEQUENT PIXELS WITH THE SAME DATE ROLL
056300      * THEIR EVENT COUNTS INTO THAT ENTRY.  THE REPRESENTATIVE PIXEL
056400      * ID IS WHICHEVER PIXEL IS FIRST READ FOR THE DATE.
056500      ******************************************************************
056600       0320-AGGREGATE-PIXEL-DAY.
056700           MOVE "0320-AGGREGATE-PIXEL-DAY" TO PARA-NAME.
056800           IF WS-HEALTH-COUNT = 0
056900              OR PIX-DATE-R NOT = HLTH-DATE (1)
057000               PERFORM 0330-SHIFT-HEALTH-ROWS THRU 0330-EXIT
057100               MOVE PIX-DATE-R TO HLTH-DATE (1)
057200               MOVE PIX-ID     TO HLTH-PIXEL-ID (1)
057300               MOVE ZERO TO HLTH-EVENTS-RECEIVED (1),
057400                            HLTH-EVENTS-DROPPED (1),
057500                            HLTH-EVENTS-DUPLICATE (1),
057600                            HLTH-EVENTS-MATCHED (1)
057700               IF WS-HEALTH-COUNT < HEALTH-TABLE-SIZE
057800                   ADD +1 TO WS-HEALTH-COUNT.
057900
058000           ADD PIX-EVENTS-RECEIVED  TO HLTH-EVENTS-RECEIVED (1).
058100           ADD PIX-EVENTS-DROPPED   TO HLTH-EVENTS-DROPPED (1).
058200           ADD PIX-EVENTS-DUPLICATE TO HLTH-EVENTS-DUPLICATE (1).
058300           ADD PIX-EVENTS-MATCHED   TO HLTH-EVENTS-MATCHED (1).
058400
058500           PERFORM 0340-DERIVE-HEALTH-RATES THRU 0340-EXIT.
058600           PERFORM 0310-READ-PIXLREC THRU 0310-EXIT.
058700       0320-EXIT.
058800           EXIT.
058900
059000       0330-SHIFT-HEALTH-ROWS.
059100           MOVE "0330-SHIFT-HEALTH-ROWS" TO PARA-NAME.
059200           PERFORM 0335-SHIFT-ONE-HLTH-ROW
059300                   VARYING WS-HEALTH-WRK-SUB FROM HEALTH-TABLE-SIZE
059400                   BY -1 UNTIL WS-HEALTH-WRK-SUB < 2.
059500       0330-EXIT.
059600           EXIT.
059700
059800       0335-SHIFT-ONE-HLTH-ROW.
059900           MOVE HEALTH-ENTRY (WS-HEALTH-WRK-SUB MINUS 1)
060000                                      TO HEALTH-ENTRY (WS-HEALTH-WRK-SUB).
060100       0335-EXIT.
060200           EXIT.
060300
060400      ******************************************************************
060500      * QUALITY SCORE = MATCHED / RECEIVED; MATCH/DROP/DUP RATES THE
060600      * SAME SHAPE.  ALL FOUR ARE ZERO WHEN RECEIVED IS ZERO, PER THE
060700      * TRACKING-HEALTH BUILDER RULE.
060800      ******************************************************************
060900       0340-DERIVE-HEALTH-RATES.
061000           MOVE "0340-DERIVE-HEALTH-RATES" TO PARA-NAME.
061100           IF HLTH-EVENTS-RECEIVED (1) = ZERO
061200               MOVE ZERO TO HLTH-QUALITY-SCORE (1),
061300                            HLTH-MATCH-RATE (1),
061400                            HLTH-DROP-RATE (1),
061500                            HLTH-DUP-RATE (1)
061600               MOVE "N" TO HLTH-SCORE-PRESENT-SW (1)
061700               GO TO 0340-EXIT.
061800
061900           COMPUTE HLTH-QUALITY-SCORE (1) ROUNDED =
062000               HLTH-EVENTS-MATCHED (1) / HLTH-EVENTS-RECEIVED (1).
062100           MOVE HLTH-QUALITY-SCORE (1) TO HLTH-MATCH-RATE (1).
062200           COMPUTE HLTH-DROP-RATE (1) ROUNDED =
062300               HLTH-EVENTS-DROPPED (1) / HLTH-EVENTS-RECEIVED (1).
062400           COMPUTE HLTH-DUP-RATE (1) ROUNDED =
062500               HLTH-EVENTS-DUPLICATE (1) / HLTH-EVENTS-RECEIVED (1).
062600           MOVE "Y" TO HLTH-SCORE-PRESENT-SW (1).
062700       0340-EXIT.
062800           EXIT.
062900
063000      ******************************************************************
063100      * RULE 3'S CAMPAIGN TABLE, ONE ROW PER CAMPAIGN FOR THE CURRENT
063200      * DAY.  THE SHARE OF EACH CAMPAIGN IS COMPUTED AFTER THE WHOLE
063300      * TABLE IS LOADED, ONCE WS-TOTAL-CAMP-SPEND IS KNOWN.
063400      ******************************************************************
063500       0400-LOAD-CAMPAIGN-TABLE.
063600           MOVE "0400-LOAD-CAMPAIGN-TABLE" TO PARA-NAME.
063700           MOVE ZERO TO WS-TOTAL-CAMP-SPEND.
063800           PERFORM 0410-READ-CAMPREC THRU 0410-EXIT.
063900           PERFORM 0420-ADD-CAMP-ROW THRU 0420-EXIT
064000                   UNTIL NO-MORE-CAMPREC
064100                      OR WS-CAMP-COUNT = CAMP-TABLE-SIZE.
064200       0400-EXIT.
064300           EXIT.
064400
064500       0410-READ-CAMPREC.
064600           MOVE "0410-READ-CAMPREC" TO PARA-NAME.
064700           READ CAMPDET-FILE
064800               AT END
064900                   MOVE "N" TO MORE-CAMPREC-SW
065000                   GO TO 0410-EXIT.
065100           ADD +1 TO CAMPRECS-READ.
065200       0410-EXIT.
065300           EXIT.
065400
065500       0420-ADD-CAMP-ROW.
065600           MOVE "0420-ADD-CAMP-ROW" TO PARA-NAME.
065700           ADD +1 TO WS-CAMP-COUNT.
065800           MOVE CAMP-ID   TO TBL-CAMP-ID (WS-CAMP-COUNT).
065900           MOVE CAMP-NAME TO TBL-CAMP-NAME (WS-CAMP-COUNT).
066000           MOVE CAMP-SPEND TO TBL-CAMP-SPEND (WS-CAMP-COUNT).
066100           MOVE CAMP-IMPRESSIONS TO TBL-CAMP-IMPRESSIONS (WS-CAMP-COUNT).
066200           MOVE CAMP-CLICKS TO TBL-CAMP-CLICKS (WS-CAMP-COUNT).
066300           ADD CAMP-SPEND TO WS-TOTAL-CAMP-SPEND.
066400           PERFORM 0410-READ-CAMPREC THRU 0410-EXIT.
066500       0420-EXIT.
066600           EXIT.
066700
066800      ******************************************************************
066900      * DIAGNOSTIC RULE ENGINE.  FIVE RULES, RUN IN THIS ORDER ALWAYS,
067000      * EACH FREE TO PRODUCE ONE DIAGNOSTIC RECORD OR NOTHING.
067100      ******************************************************************
067200       0500-RUN-DIAGNOSTICS.
067300           MOVE "0500-RUN-DIAGNOSTICS" TO PARA-NAME.
067400           PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
067500           PERFORM 0510-RULE-1-FATIGUE THRU 0510-EXIT.
067600           PERFORM 0520-RULE-2-SATURATION THRU 0520-EXIT.
067700           PERFORM 0530-RULE-3-CONCENTRATION THRU 0530-EXIT.
067800           PERFORM 0540-RULE-4-AUCTION THRU 0540-EXIT.
067900           PERFORM 0550-RULE-5-TRACKING THRU 0550-EXIT.
068000       0500-EXIT.
068100           EXIT.
068200
068300      ******************************************************************
068400      * RULE 1 -- AD FATIGUE (FREQUENCY TREND).  NEEDS AT LEAST 3
068500      * HISTORY SNAPSHOTS AND A NON-ZERO 7-DAY AVERAGE FREQUENCY.
068600      ******************************************************************
068700       0510-RULE-1-FATIGUE.
068800           MOVE "0510-RULE-1-FATIGUE" TO PARA-NAME.
068900           IF WS-HIST-COUNT < 3
069000               GO TO 0510-EXIT.
069100
069200           PERFORM 0515-AVERAGE-HISTORY THRU 0515-EXIT.
069300           IF AVG-FREQUENCY = ZERO
069400               GO TO 0510-EXIT.
069500
069600           MOVE WS-CURR-FREQUENCY TO PL-CURRENT-VALUE.
069700           MOVE AVG-FREQUENCY     TO PL-BASELINE-VALUE.
069800           CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD.
069900
070000           MOVE "FATIGUE"                TO WS-DIAG-TYPE.
070100           MOVE "FREQUENCY"              TO WS-DIAG-METRIC.
070200           MOVE WS-CURR-FREQUENCY        TO WS-DIAG-CURRENT-VALUE.
070300           MOVE AVG-FREQUENCY            TO WS-DIAG-PREVIOUS-VALUE.
070400           MOVE PL-CHANGE-PCT            TO WS-DIAG-CHANGE-PCT.
070500
070600           EVALUATE TRUE
070700               WHEN PL-CHANGE-PCT > 30
070800                   MOVE "HIGH"   TO WS-DIAG-SEVERITY
070900                   MOVE "FREQUENCY IS UP URGENTLY -- REFRESH CREATIVES"
071000                        TO WS-DIAG-RECOMMENDATION
071100               WHEN PL-CHANGE-PCT > 15
071200                   MOVE "MEDIUM" TO WS-DIAG-SEVERITY
071300                   MOVE "FREQUENCY IS TRENDING UP -- PLAN A REFRESH"
071400                        TO WS-DIAG-RECOMMENDATION
071500               WHEN OTHER
071600                   MOVE "LOW"    TO WS-DIAG-SEVERITY
071700                   MOVE "FREQUENCY IS WITHIN NORMAL RANGE"
071800                        TO WS-DIAG-RECOMMENDATION
071900           END-EVALUATE.
072000           MOVE "AD FREQUENCY HAS RISEN AGAINST THE 7-DAY AVERAGE"
072100                TO WS-DIAG-EXPLANATION.
072200
072300           COMPUTE WS-DIAG-CONFIDENCE ROUNDED =
072400               .60 + (WS-HIST-COUNT / 10).
072500           IF WS-DIAG-CONFIDENCE > .95
072600               MOVE .95 TO WS-DIAG-CONFIDENCE.
072700
072800           PERFORM 0560-EMIT-DIAGNOSTIC THRU 0560-EXIT.
072900       0510-EXIT.
073000           EXIT.
073100
073200      ******************************************************************
073300      * RULE 2 -- MARKET SATURATION (REACH EFFICIENCY).  NEEDS AT
073400      * LEAST 3 HISTORY SNAPSHOTS AND NON-ZERO AVERAGE REACH AND SPEND.
073500      ******************************************************************
073600       0520-RULE-2-SATURATION.
073700           MOVE "0520-RULE-2-SATURATION" TO PARA-NAME.
073800           IF WS-HIST-COUNT < 3
073900               GO TO 0520-EXIT.
074000
074100           PERFORM 0515-AVERAGE-HISTORY THRU 0515-EXIT.
074200           IF AVG-REACH = ZERO OR AVG-SPEND = ZERO
074300               GO TO 0520-EXIT.
074400
074500           MOVE ZERO TO PL-CURRENT-VALUE.
074600           IF WS-CURR-SPEND > ZERO
074700               COMPUTE PL-CURRENT-VALUE ROUNDED =
074800                   WS-CURR-REACH / WS-CURR-SPEND.
074900
075000           COMPUTE PL-BASELINE-VALUE ROUNDED = AVG-REACH / AVG-SPEND.
075100
075200           CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD.
075300           IF PL-BASELINE-VALUE NOT GREATER THAN ZERO
075400               MOVE ZERO TO PL-CHANGE-PCT.
075500
075600           MOVE "SATURATION"             TO WS-DIAG-TYPE.
075700           MOVE "REACH-EFFICIENCY"       TO WS-DIAG-METRIC.
075800           MOVE PL-CURRENT-VALUE         TO WS-DIAG-CURRENT-VALUE.
075900           MOVE PL-BASELINE-VALUE        TO WS-DIAG-PREVIOUS-VALUE.
076000           MOVE PL-CHANGE-PCT            TO WS-DIAG-CHANGE-PCT.
076100
076200           EVALUATE TRUE
076300               WHEN PL-CHANGE-PCT < -20
076400                   MOVE "HIGH"   TO WS-DIAG-SEVERITY
076500               WHEN PL-CHANGE-PCT < -10
076600                   MOVE "MEDIUM" TO WS-DIAG-SEVERITY
076700               WHEN OTHER
076800                   MOVE "LOW"    TO WS-DIAG-SEVERITY
076900           END-EVALUATE.
077000           MOVE "REACH PER DOLLAR IS DOWN AGAINST THE 7-DAY AVERAGE"
077100                TO WS-DIAG-EXPLANATION.
077200           MOVE "REVIEW AUDIENCE SIZE OR ROTATE IN A NEW SEGMENT"
077300                TO WS-DIAG-RECOMMENDATION.
077400
077500           COMPUTE WS-DIAG-CONFIDENCE ROUNDED =
077600               .65 + (WS-HIST-COUNT / 10).
077700           IF WS-DIAG-CONFIDENCE > .95
077800               MOVE .95 TO WS-DIAG-CONFIDENCE.
077900
078000           PERFORM 0560-EMIT-DIAGNOSTIC THRU 0560-EXIT.
078100       0520-EXIT.
078200           EXIT.
078300
078400      ******************************************************************
078500      * AVERAGES THE HISTORY WINDOW -- ENTRIES (2) THRU (WS-HIST-COUNT
078600      * + 1) -- FOR FREQUENCY, REACH, SPEND AND THE PRESENT CPM VALUES.
078700      * CALLED FRESH BY EACH RULE THAT NEEDS IT SO A RULE CANNOT SEE A
078800      * STALE AVERAGE LEFT OVER FROM AN EARLIER RULE.
078900      ******************************************************************
079000       0515-AVERAGE-HISTORY.
079100           MOVE "0515-AVERAGE-HISTORY" TO PARA-NAME.
079200           MOVE ZERO TO WS-ACCUM-FREQUENCY, WS-ACCUM-REACH,
079300                        WS-ACCUM-SPEND, WS-ACCUM-CPM, CPM-PRESENT-COUNT.
079400           PERFORM 0517-ACCUM-ONE-HIST-ROW
079500                   VARYING WS-SNAP-WRK-SUB FROM 2 BY 1
079600                   UNTIL WS-SNAP-WRK-SUB > WS-HIST-COUNT + 1.
079700
079800           COMPUTE AVG-FREQUENCY ROUNDED =
079900               WS-ACCUM-FREQUENCY / WS-HIST-COUNT.
080000           COMPUTE AVG-REACH ROUNDED = WS-ACCUM-REACH / WS-HIST-COUNT.
080100           COMPUTE AVG-SPEND ROUNDED = WS-ACCUM-SPEND / WS-HIST-COUNT.
080200           IF CPM-PRESENT-COUNT = ZERO
080300               MOVE ZERO TO AVG-CPM
080400           ELSE
080500               COMPUTE AVG-CPM ROUNDED =
080600                   WS-ACCUM-CPM / CPM-PRESENT-COUNT.
080700       0515-EXIT.
080800           EXIT.
080900
081000       0517-ACCUM-ONE-HIST-ROW.
081100           ADD HIST-FREQUENCY (WS-SNAP-WRK-SUB) TO WS-ACCUM-FREQUENCY.
081200           ADD HIST-REACH (WS-SNAP-WRK-SUB)     TO WS-ACCUM-REACH.
081300           ADD HIST-SPEND (WS-SNAP-WRK-SUB)     TO WS-ACCUM-SPEND.
081400           IF HIST-CPM-PRESENT (WS-SNAP-WRK-SUB)
081500               ADD HIST-CPM (WS-SNAP-WRK-SUB) TO WS-ACCUM-CPM
081600               ADD +1 TO CPM-PRESENT-COUNT.
081700       0517-EXIT.
081800           EXIT.
081900
082000      ******************************************************************
082100      * RULE 3 -- DELIVERY CONCENTRATION.  NEEDS AT LEAST 2 CAMPAIGNS
082200      * AND NON-ZERO TOTAL SPEND.  HERFINDAHL INDEX AND CONCENTRATION
082300      * RATIO ARE COMPUTED OVER THE WHOLE CAMPAIGN TABLE.
082400      ******************************************************************
082500       0530-RULE-3-CONCENTRATION.
082600           MOVE "0530-RULE-3-CONCENTRATION" TO PARA-NAME.
082700           IF WS-CAMP-COUNT < 2 OR WS-TOTAL-CAMP-SPEND = ZERO
082800               GO TO 0530-EXIT.
082900
083000           MOVE ZERO TO WS-HERFINDAHL-INDEX, WS-MAX-SHARE.
083100           PERFORM 0535-CALC-ONE-CAMP-SHARE
083200                   VARYING WS-CAMP-WRK-SUB FROM 1 BY 1
083300                   UNTIL WS-CAMP-WRK-SUB > WS-CAMP-COUNT.
083400
083500           MOVE "DELIVERY-CONCENTRATION"  TO WS-DIAG-TYPE.
083600           MOVE "CONCENTRATION-RATIO"     TO WS-DIAG-METRIC.
083700           MOVE WS-MAX-SHARE              TO WS-DIAG-CURRENT-VALUE.
083800           MOVE ZERO                      TO WS-DIAG-PREVIOUS-VALUE,
083900                                              WS-DIAG-CHANGE-PCT.
084000           MOVE .80                       TO WS-DIAG-CONFIDENCE.
084100
084200           EVALUATE TRUE
084300               WHEN WS-MAX-SHARE > .7 OR WS-HERFINDAHL-INDEX > .5
084400                   MOVE "HIGH"   TO WS-DIAG-SEVERITY
084500                   MOVE "DIVERSIFY SPEND ACROSS MORE CAMPAIGNS"
084600                        TO WS-DIAG-RECOMMENDATION
084700               WHEN WS-MAX-SHARE > .5 OR WS-HERFINDAHL-INDEX > .3
084800                   MOVE "MEDIUM" TO WS-DIAG-SEVERITY
084900                   MOVE "DIVERSIFY SPEND ACROSS MORE CAMPAIGNS"
085000                        TO WS-DIAG-RECOMMENDATION
085100               WHEN OTHER
085200                   MOVE "LOW"    TO WS-DIAG-SEVERITY
085300                   MOVE "SPEND IS WELL-DISTRIBUTED ACROSS CAMPAIGNS"
085400                        TO WS-DIAG-RECOMMENDATION
085500           END-EVALUATE.
085600           MOVE "ONE OR MORE CAMPAIGNS CARRY A LARGE SHARE OF SPEND"
085700                TO WS-DIAG-EXPLANATION.
085800
085900           PERFORM 0560-EMIT-DIAGNOSTIC THRU 0560-EXIT.
086000       0530-EXIT.
086100           EXIT.
086200
086300       0535-CALC-ONE-CAMP-SHARE.
086400           COMPUTE TBL-CAMP-SHARE (WS-CAMP-WRK-SUB) ROUNDED =
086500               TBL-CAMP-SPEND (WS-CAMP-WRK-SUB) / WS-TOTAL-CAMP-SPEND.
086600           COMPUTE WS-HERFINDAHL-INDEX =
086700               WS-HERFINDAHL-INDEX +
086800               (TBL-CAMP-SHARE (WS-CAMP-WRK-SUB) *
086900                TBL-CAMP-SHARE (WS-CAMP-WRK-SUB)).
087000           IF TBL-CAMP-SHARE (WS-CAMP-WRK-SUB) > WS-MAX-SHARE
087100               MOVE TBL-CAMP-SHARE (WS-CAMP-WRK-SUB) TO WS-MAX-SHARE.
087200       0535-EXIT.
087300           EXIT.
087400
087500      ******************************************************************
087600      * RULE 4 -- AUCTION SHIFTS (CPM LEVEL AND VOLATILITY).  NEEDS AT
087700      * LEAST 3 HISTORY SNAPSHOTS, A PRESENT CURRENT CPM, AND AT LEAST
087800      * 2 PRESENT HISTORY CPM VALUES.
087900      ******************************************************************
088000       0540-RULE-4-AUCTION.
088100           MOVE "0540-RULE-4-AUCTION" TO PARA-NAME.
088200           IF WS-HIST-COUNT < 3 OR WS-CURR-CPM = ZERO
088300               GO TO 0540-EXIT.
088400
088500           PERFORM 0515-AVERAGE-HISTORY THRU 0515-EXIT.
088600           IF CPM-PRESENT-COUNT < 2
088700               GO TO 0540-EXIT.
088800
088900           PERFORM 0545-BUILD-CPM-WORK-TABLE THRU 0545-EXIT.
089000
089100           MOVE WS-CURR-CPM TO PL-CURRENT-VALUE.
089200           MOVE AVG-CPM     TO PL-BASELINE-VALUE.
089300           CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD.
089400
089500           MOVE WS-CPM-WORK-COUNT TO SL-VALUE-COUNT.
089600           MOVE WS-CPM-WORK-TABLE TO SL-CPM-TABLE.
089700           MOVE AVG-CPM           TO SL-MEAN-CPM.
089800           CALL "STATDEV" USING STATDEV-LINK, STATDEV-RETURN-CD.
089900
090000           MOVE ZERO TO WS-VOLATILITY-PCT.
090100           IF AVG-CPM > ZERO
090200               COMPUTE WS-VOLATILITY-PCT ROUNDED =
090300                   (SL-POP-STDDEV / AVG-CPM) * 100.
090400
090500           MOVE WS-CURR-CPM TO PL-CURRENT-VALUE.
090600           MOVE AVG-CPM     TO PL-BASELINE-VALUE.
090700           CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD.
090800
090900           MOVE "AUCTION-SHIFTS"   TO WS-DIAG-TYPE.
091000           MOVE "CPM"              TO WS-DIAG-METRIC.
091100           MOVE WS-CURR-CPM        TO WS-DIAG-CURRENT-VALUE.
091200           MOVE AVG-CPM            TO WS-DIAG-PREVIOUS-VALUE.
091300           MOVE PL-CHANGE-PCT      TO WS-DIAG-CHANGE-PCT.
091400
091500           EVALUATE TRUE
091600               WHEN PL-CHANGE-PCT > 25 OR PL-CHANGE-PCT < -25
091700                                      OR WS-VOLATILITY-PCT > 20
091800                   MOVE "HIGH"   TO WS-DIAG-SEVERITY
091900               WHEN PL-CHANGE-PCT > 15 OR PL-CHANGE-PCT < -15
092000                                      OR WS-VOLATILITY-PCT > 15
092100                   MOVE "MEDIUM" TO WS-DIAG-SEVERITY
092200               WHEN OTHER
092300                   MOVE "LOW"    TO WS-DIAG-SEVERITY
092400           END-EVALUATE.
092500           MOVE "AUCTION COST HAS SHIFTED AGAINST THE 7-DAY AVERAGE"
092600                TO WS-DIAG-EXPLANATION.
092700           MOVE "REVIEW BID STRATEGY AND AUDIENCE COMPETITION"
092800                TO WS-DIAG-RECOMMENDATION.
092900
093000           COMPUTE WS-DIAG-CONFIDENCE ROUNDED =
093100               .70 + (CPM-PRESENT-COUNT / 10).
093200           IF WS-DIAG-CONFIDENCE > .95
093300               MOVE .95 TO WS-DIAG-CONFIDENCE.
093400
093500           PERFORM 0560-EMIT-DIAGNOSTIC THRU 0560-EXIT.
093600       0540-EXIT.
093700           EXIT.
093800
093900      ******************************************************************
094000      * RULE 4'S VOLATILITY TERM NEEDS THE RAW LIST OF PRESENT HISTORY
094100      * CPM VALUES, NOT JUST THEIR AVERAGE -- BUILT HERE FOR STATDEV.
094200      ******************************************************************
094300       0545-BUILD-CPM-WORK-TABLE.
094400           MOVE ZERO TO WS-CPM-WORK-COUNT.
094500           PERFORM 0547-ADD-ONE-CPM-VALUE
094600                   VARYING WS-SNAP-WRK-SUB FROM 2 BY 1
094700                   UNTIL WS-SNAP-WRK-SUB > WS-HIST-COUNT + 1.
094800       0545-EXIT.
094900           EXIT.
095000
095100       0547-ADD-ONE-CPM-VALUE.
095200           IF HIST-CPM-PRESENT (WS-SNAP-WRK-SUB)
095300               ADD +1 TO WS-CPM-WORK-COUNT
095400               MOVE HIST-CPM (WS-SNAP-WRK-SUB)
095500                         TO WS-CPM-WORK-ENTRY (WS-CPM-WORK-COUNT).
095600       0547-EXIT.
095700           EXIT.
095800
095900      ******************************************************************
096000      * RULE 5 -- TRACKING DEGRADATION (QUALITY-SCORE TREND).  NEEDS A
096100      * CURRENT HEALTH ENTRY WITH A PRESENT SCORE, AND AT LEAST 2 PRIOR
096200      * HEALTH ENTRIES WITHIN THE PRECEDING 7 DAYS WITH A PRESENT SCORE.
096300      * THIS RULE DOES ITS OWN SUBTRACTION -- A DECLINE IS NOT A RATIO
096400      * OF A BASELINE, SO PCTCHG IS NOT CALLED.
096500      ******************************************************************
096600       0550-RULE-5-TRACKING.
096700           MOVE "0550-RULE-5-TRACKING" TO PARA-NAME.
096800           IF WS-HEALTH-COUNT < 3 OR NOT HLTH-SCORE-PRESENT (1)
096900               GO TO 0550-EXIT.
097000
097100           MOVE ZERO TO WS-ACCUM-QUALITY-SCORE, PRIOR-SCORE-COUNT.
097200           PERFORM 0555-ACCUM-ONE-SCORE
097300                   VARYING WS-HEALTH-WRK-SUB FROM 2 BY 1
097400                   UNTIL WS-HEALTH-WRK-SUB > WS-HEALTH-COUNT.
097500
097600           IF PRIOR-SCORE-COUNT < 1
097700               GO TO 0550-EXIT.
097800
097900           COMPUTE AVG-QUALITY-SCORE ROUNDED =
098000               WS-ACCUM-QUALITY-SCORE / PRIOR-SCORE-COUNT.
098100           COMPUTE SCORE-DECLINE ROUNDED =
098200               AVG-QUALITY-SCORE - HLTH-QUALITY-SCORE (1).
098300
098400           MOVE "TRACKING-DEGRADATION"    TO WS-DIAG-TYPE.
098500           MOVE "TRACKING-QUALITY-SCORE"  TO WS-DIAG-METRIC.
098600           MOVE HLTH-QUALITY-SCORE (1)    TO WS-DIAG-CURRENT-VALUE.
098700           MOVE AVG-QUALITY-SCORE         TO WS-DIAG-PREVIOUS-VALUE.
098800           COMPUTE WS-DIAG-CHANGE-PCT ROUNDED = SCORE-DECLINE * -100.
098900           MOVE .85                       TO WS-DIAG-CONFIDENCE.
099000
099100           EVALUATE TRUE
099200               WHEN SCORE-DECLINE > .15
099300                   MOVE "HIGH"   TO WS-DIAG-SEVERITY
099400               WHEN SCORE-DECLINE > .08
099500                   MOVE "MEDIUM" TO WS-DIAG-SEVERITY
099600               WHEN OTHER
099700                   MOVE "LOW"    TO WS-DIAG-SEVERITY
099800           END-EVALUATE.
099900           MOVE "PIXEL MATCH QUALITY HAS FALLEN AGAINST RECENT DAYS"
100000                TO WS-DIAG-EXPLANATION.
100100           MOVE "CHECK PIXEL PLACEMENT AND EVENT DEDUPLICATION LOGIC"
100200                TO WS-DIAG-RECOMMENDATION.
100300
100400           PERFORM 0560-EMIT-DIAGNOSTIC THRU 0560-EXIT.
100500       0550-EXIT.
100600           EXIT.
100700
100800       0555-ACCUM-ONE-SCORE.
100900           IF HLTH-SCORE-PRESENT (WS-HEALTH-WRK-SUB)
101000               ADD HLTH-QUALITY-SCORE (WS-HEALTH-WRK-SUB)
101100                                     TO WS-ACCUM-QUALITY-SCORE
101200               ADD +1 TO PRIOR-SCORE-COUNT.
101300       0555-EXIT.
101400           EXIT.
101500
101600      ******************************************************************
101700      * COMMON DIAGNOSTIC-RECORD EMITTER -- WRITES THE DIAGNOSTICS
101800      * OUTPUT FILE AND PRINTS THE DETAIL BLOCK, AND ROLLS THE
101900      * SEVERITY COUNTS FOR THE END-OF-RUN TOTALS.
102000      ******************************************************************
102100       0560-EMIT-DIAGNOSTIC.
102200           MOVE "0560-EMIT-DIAGNOSTIC" TO PARA-NAME.
102300           MOVE WS-RUN-DATE         TO DIAG-DATE-R IN DIAG-REC.
102400           MOVE WS-DIAG-TYPE           TO DIAG-TYPE.
102500           MOVE WS-DIAG-METRIC         TO DIAG-METRIC.
102600           MOVE WS-DIAG-CURRENT-VALUE  TO DIAG-CURRENT-VALUE.
102700           MOVE WS-DIAG-PREVIOUS-VALUE TO DIAG-PREVIOUS-VALUE.
102800           MOVE WS-DIAG-CHANGE-PCT     TO DIAG-CHANGE-PCT.
102900           MOVE WS-DIAG-SEVERITY       TO DIAG-SEVERITY.
103000           MOVE WS-DIAG-CONFIDENCE     TO DIAG-CONFIDENCE.
103100           MOVE WS-DIAG-EXPLANATION    TO DIAG-EXPLANATION.
103200           MOVE WS-DIAG-RECOMMENDATION TO DIAG-RECOMMENDATION.
103300
103400           WRITE DIAG-REC.
103500           ADD +1 TO DIAGRECS-WRITTEN.
103600
103700           EVALUATE WS-DIAG-SEVERITY
103800               WHEN "HIGH"
103900                   ADD +1 TO HIGH-SEVERITY-COUNT
104000               WHEN "MEDIUM"
104100                   ADD +1 TO MEDIUM-SEVERITY-COUNT
104200               WHEN OTHER
104300                   ADD +1 TO LOW-SEVERITY-COUNT
104400           END-EVALUATE.
104500
104600           PERFORM 0720-WRITE-DIAG-DETAIL THRU 0720-EXIT.
104700       0560-EXIT.
104800           EXIT.
104900
105000      ******************************************************************
105100      * DAILY-CHANGE SUMMARIZER.  COMPARES THE CURRENT SNAPSHOT TO THE
105200      * IMMEDIATELY PRECEDING ONE.  IF THERE IS NO PRIOR SNAPSHOT OR
105300      * ITS SPEND IS NOT POSITIVE, THE REPORT SAYS SO AND STOPS.
105400      ******************************************************************
105500       0600-DAILY-CHANGE-SUMMARY.
105600           MOVE "0600-DAILY-CHANGE-SUMMARY" TO PARA-NAME.
105700           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
105800           WRITE RPT-REC FROM WS-CHANGE-HDR-REC AFTER ADVANCING 1.
105900
106000           IF NOT PREV-SNAPSHOT-PRESENT OR WS-PREV-SPEND NOT > ZERO
106100               WRITE RPT-REC FROM WS-NO-PRIOR-REC AFTER ADVANCING 1
106200               GO TO 0600-EXIT.
106300
106400           MOVE WS-CURR-SPEND TO PL-CURRENT-VALUE.
106500           MOVE WS-PREV-SPEND TO PL-BASELINE-VALUE.
106600           CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD.
106700           MOVE "SPEND" TO CHG-METRIC-O.
106800           MOVE WS-CURR-SPEND TO CHG-CURRENT-O.
106900           MOVE WS-PREV-SPEND TO CHG-PREVIOUS-O.
107000           MOVE PL-CHANGE-PCT TO CHG-PCT-O.
107100           PERFORM 0610-WRITE-CHANGE-LINE THRU 0610-EXIT.
107200
107300           MOVE ZERO TO PL-CHANGE-PCT.
107400           IF WS-PREV-IMPRESSIONS NOT = ZERO
107500               MOVE WS-CURR-IMPRESSIONS TO PL-CURRENT-VALUE
107600               MOVE WS-PREV-IMPRESSIONS TO PL-BASELINE-VALUE
107700               CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD.
107800           MOVE "IMPRESSIONS" TO CHG-METRIC-O.
107900           MOVE WS-CURR-IMPRESSIONS TO CHG-CURRENT-O.
108000           MOVE WS-PREV-IMPRESSIONS TO CHG-PREVIOUS-O.
108100           MOVE PL-CHANGE-PCT TO CHG-PCT-O.
108200           PERFORM 0610-WRITE-CHANGE-LINE THRU 0610-EXIT.
108300
108400           MOVE ZERO TO PL-CHANGE-PCT.
108500           IF WS-PREV-CLICKS NOT = ZERO
108600               MOVE WS-CURR-CLICKS TO PL-CURRENT-VALUE
108700               MOVE WS-PREV-CLICKS TO PL-BASELINE-VALUE
108800               CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD.
108900           MOVE "CLICKS" TO CHG-METRIC-O.
109000           MOVE WS-CURR-CLICKS TO CHG-CURRENT-O.
109100           MOVE WS-PREV-CLICKS TO CHG-PREVIOUS-O.
109200           MOVE PL-CHANGE-PCT TO CHG-PCT-O.
109300           PERFORM 0610-WRITE-CHANGE-LINE THRU 0610-EXIT.
109400
109500           IF WS-PREV-CPM NOT = ZERO
109600               MOVE WS-CURR-CPM TO PL-CURRENT-VALUE
109700               MOVE WS-PREV-CPM TO PL-BASELINE-VALUE
109800               CALL "PCTCHG" USING PCTCHG-LINK, PCTCHG-RETURN-CD
109900               MOVE "CPM" TO CHG-METRIC-O
110000               MOVE WS-CURR-CPM TO CHG-CURRENT-O
110100               MOVE WS-PREV-CPM TO CHG-PREVIOUS-O
110200               MOVE PL-CHANGE-PCT TO CHG-PCT-O
110300               PERFORM 0610-WRITE-CHANGE-LINE THRU 0610-EXIT.
110400       0600-EXIT.
110500           EXIT.
110600
110700       0610-WRITE-CHANGE-LINE.
110800           MOVE "0610-WRITE-CHANGE-LINE" TO PARA-NAME.
110900           WRITE RPT-REC FROM WS-CHANGE-DETAIL-REC AFTER ADVANCING 1.
111000       0610-EXIT.
111100           EXIT.
111200
111300      ******************************************************************
111400      * REPORT PARAGRAPHS
111500      ******************************************************************
111600       0700-WRITE-PAGE-HDR.
111700           MOVE "0700-WRITE-PAGE-HDR" TO PARA-NAME.
111800           MOVE WS-PAGES             TO PAGE-NBR-O.
111900           WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
112000           MOVE WS-CURR-ACCOUNT-ID   TO ACCOUNT-ID-O.
112100           MOVE WS-RUN-DATE          TO RUN-DATE-O.
112200           WRITE RPT-REC FROM WS-HDR2-REC AFTER ADVANCING 1.
112300           ADD +1 TO WS-PAGES.
112400           MOVE ZERO TO WS-LINES.
112500       0700-EXIT.
112600           EXIT.
112700
112800       0720-WRITE-DIAG-DETAIL.
112900           MOVE "0720-WRITE-DIAG-DETAIL" TO PARA-NAME.
113000           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
113100
113200           MOVE WS-DIAG-TYPE       TO DHDR-TYPE-O.
113300           MOVE WS-DIAG-METRIC     TO DHDR-METRIC-O.
113400           MOVE WS-DIAG-SEVERITY   TO DHDR-SEVERITY-O.
113500           WRITE RPT-REC FROM WS-DIAG-HDR-REC AFTER ADVANCING 1.
113600
113700           MOVE WS-DIAG-CURRENT-VALUE  TO DVAL-CURRENT-O.
113800           MOVE WS-DIAG-PREVIOUS-VALUE TO DVAL-PREVIOUS-O.
113900           MOVE WS-DIAG-CHANGE-PCT     TO DVAL-CHANGE-O.
114000           MOVE WS-DIAG-CONFIDENCE     TO DVAL-CONFIDENCE-O.
114100           WRITE RPT-REC FROM WS-DIAG-VALUE-REC AFTER ADVANCING 1.
114200
114300           MOVE "EXPLAIN: "        TO DTXT-LABEL-O.
114400           MOVE WS-DIAG-EXPLANATION TO DTXT-TEXT-O.
114500           WRITE RPT-REC FROM WS-DIAG-TEXT-REC AFTER ADVANCING 1.
114600
114700           MOVE "RECOMMEND:" TO DTXT-LABEL-O.
114800           MOVE WS-DIAG-RECOMMENDATION TO DTXT-TEXT-O.
114900           WRITE RPT-REC FROM WS-DIAG-TEXT-REC AFTER ADVANCING 1.
115000
115100           ADD +4 TO WS-LINES.
115200           IF WS-LINES > WS-LINES-PER-PAGE
115300               PERFORM 0700-WRITE-PAGE-HDR THRU 0700-EXIT.
115400       0720-EXIT.
115500           EXIT.
115600
115700      ******************************************************************
115800      * END-OF-RUN CONTROL TOTALS
115900      ******************************************************************
116000       0900-PRINT-TOTALS.
116100           MOVE "0900-PRINT-TOTALS" TO PARA-NAME.
116200           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
116300           WRITE RPT-REC FROM WS-TOTALS-HDR-REC AFTER ADVANCING 1.
116400
116500           MOVE "SNAPSHOTS READ"          TO TOT-LABEL-O.
116600           MOVE SNAPRECS-READ             TO TOT-VALUE-O.
116700           WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
116800
116900           MOVE "CAMPAIGNS READ"          TO TOT-LABEL-O.
117000           MOVE CAMPRECS-READ             TO TOT-VALUE-O.
117100           WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
117200
117300           MOVE "PIXEL RECORDS READ"      TO TOT-LABEL-O.
117400           MOVE PIXLRECS-READ             TO TOT-VALUE-O.
117500           WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
117600
117700           MOVE "DIAGNOSTICS PRODUCED"    TO TOT-LABEL-O.
117800           MOVE DIAGRECS-WRITTEN          TO TOT-VALUE-O.
117900           WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
118000
118100           MOVE "  LOW SEVERITY"          TO TOT-LABEL-O.
118200           MOVE LOW-SEVERITY-COUNT        TO TOT-VALUE-O.
118300           WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
118400
118500           MOVE "  MEDIUM SEVERITY"       TO TOT-LABEL-O.
118600           MOVE MEDIUM-SEVERITY-COUNT     TO TOT-VALUE-O.
118700           WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
118800
118900           MOVE "  HIGH SEVERITY"         TO TOT-LABEL-O.
119000           MOVE HIGH-SEVERITY-COUNT       TO TOT-VALUE-O.
119100           WRITE RPT-REC FROM WS-TOTALS-DETAIL-REC AFTER ADVANCING 1.
119200       0900-EXIT.
119300           EXIT.
119400
119500       0800-OPEN-FILES.
119600           MOVE "0800-OPEN-FILES" TO PARA-NAME.
119700           OPEN INPUT  SNAPHIST-FILE.
119800           OPEN INPUT  CAMPDET-FILE.
119900           OPEN INPUT  PIXLSTAT-FILE.
120000           OPEN OUTPUT DIAGOUT-FILE.
120100           OPEN OUTPUT DIAGRPT-FILE.
120200           OPEN OUTPUT SYSOUT.
120300           IF SNAPHIST-STATUS NOT = "00"
120400               MOVE "UNABLE TO OPEN SNAPSHOT HISTORY FILE"
120500                                           TO ABEND-REASON
120600               GO TO 1000-ABEND-RTN.
120700       0800-EXIT.
120800           EXIT.
120900
121000       0950-CLOSE-FILES.
121100           MOVE "0950-CLOSE-FILES" TO PARA-NAME.
121200           CLOSE SNAPHIST-FILE, CAMPDET-FILE, PIXLSTAT-FILE,
121300                 DIAGOUT-FILE, DIAGRPT-FILE, SYSOUT.
121400       0950-EXIT.
121500           EXIT.
121600
121700       1000-ABEND-RTN.
121800           WRITE SYSOUT-REC FROM ABEND-REC.
121900           DISPLAY "*** ABNORMAL END OF JOB - DIAGRUN ***" UPON CONSOLE.
122000           DIVIDE ZERO-VAL INTO ONE-VAL.
