000100      ******************************************************************
000200      * PIXLREC  --  PIXEL EVENT-STATISTICS RECORD                     *
000300      *                                                                *
000400      *   ONE ROW PER PIXEL PER DAY.  THE FILE CARRIES THE CURRENT     *
000500      *   DAY'S ROWS PLUS THE PRIOR 7 DAYS' ROWS SO DIAGRUN CAN        *
000600      *   REBUILD THE TRACKING-HEALTH FIGURE FOR EACH OF THOSE DAYS    *
000700      *   WITHOUT A SEPARATE HEALTH-HISTORY FILE.  SEE HLTHTBL.        *
000800      ******************************************************************
000900      *CHANGE LOG
001000      *03/14/89  RWK  CR-1102   ORIGINAL COPYBOOK FOR DIAGRUN PROJECT
001100      *10/14/96  JFM  CR-1802   ADDED PIX-EVENTS-DUPLICATE - TRACKING
001200      *                         VENDOR NOW REPORTS DUP COUNTS SEPARATE
001300      *                         FROM DROPPED COUNTS
001400      ******************************************************************
001500       01  PIXL-REC.
001600           05  PIX-DATE.
001700               10  PIX-DATE-CC         PIC 9(02).
001800               10  PIX-DATE-YY         PIC 9(02).
001900               10  PIX-DATE-MM         PIC 9(02).
002000               10  PIX-DATE-DD         PIC 9(02).
002100           05  PIX-DATE-R REDEFINES PIX-DATE
002200                                       PIC 9(08).
002300           05  PIX-ID                  PIC X(16).
002400           05  PIX-NAME                PIC X(30).
002500           05  PIX-EVENTS-RECEIVED     PIC 9(9).
002600           05  PIX-EVENTS-DROPPED      PIC 9(9).
002700           05  PIX-EVENTS-DUPLICATE    PIC 9(9).
002800           05  PIX-EVENTS-MATCHED      PIC 9(9).
002900           05  FILLER                  PIC X(10).
