000100      ******************************************************************
000200      * CAMPREC  --  CAMPAIGN DETAIL RECORD                            *
000300      *                                                                *
000400      *   ONE ROW PER CAMPAIGN PER DAY, CURRENT DAY ONLY.  READ BY     *
000500      *   DIAGRUN FOR RULE 3 (DELIVERY CONCENTRATION) AND LOADED INTO  *
000600      *   WS-CAMP-TABLE (COPY CAMPTBL) TO COMPUTE SPEND SHARE.         *
000700      ******************************************************************
000800      *CHANGE LOG
000900      *03/14/89  RWK  CR-1102   ORIGINAL COPYBOOK FOR DIAGRUN PROJECT
001000      ******************************************************************
001100       01  CAMP-REC.
001200           05  CAMP-DATE.
001300               10  CAMP-DATE-CC        PIC 9(02).
001400               10  CAMP-DATE-YY        PIC 9(02).
001500               10  CAMP-DATE-MM        PIC 9(02).
001600               10  CAMP-DATE-DD        PIC 9(02).
001700           05  CAMP-DATE-R REDEFINES CAMP-DATE
001800                                       PIC 9(08).
001900           05  CAMP-ID                 PIC X(16).
002000           05  CAMP-NAME               PIC X(30).
002100           05  CAMP-SPEND              PIC S9(9)V99.
002200           05  CAMP-IMPRESSIONS        PIC 9(9).
002300           05  CAMP-CLICKS             PIC 9(9).
002400           05  FILLER                  PIC X(07).
