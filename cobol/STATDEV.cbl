000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  STATDEV.
000400       AUTHOR. R W KANE.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          POPULATION STANDARD DEVIATION UTILITY FOR THE DIAGRUN
001400      *          NIGHTLY DIAGNOSTICS JOB.  CALLED BY RULE 4 (AUCTION
001500      *          SHIFTS) AGAINST THE UP-TO-7 HISTORY CPM VALUES THAT
001600      *          WERE ACTUALLY PRESENT (MISSING CPMS ARE NOT PASSED).
001700      *
001800      *          THERE IS NO SQRT VERB OR INTRINSIC FUNCTION ON THIS
001900      *          COMPILER -- THE SQUARE ROOT OF THE VARIANCE IS TAKEN
002000      *          BY NEWTON'S METHOD, 12 ITERATIONS, WHICH IS AMPLE
002100      *          PRECISION FOR A 4-DECIMAL COMP-3 RESULT.
002200      ******************************************************************
002300      *CHANGE LOG
002400      *03/14/89  RWK  CR-1103   ORIGINAL PROGRAM FOR DIAGRUN PROJECT
002500      *11/12/92  JFM  CR-1502   GUARDED AGAINST SD-VALUE-COUNT OF 1 --
002600      *                         WAS FALLING INTO THE NEWTON LOOP WITH
002700      *                         A ZERO VARIANCE AND DIVIDING BY ZERO
002800      *01/04/99  RWK  CR-1955   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
002900      *                         IN THIS MEMBER, NO CHANGE REQUIRED
003000      *05/08/06  TGD  CR-2340   RAISED NEWTON ITERATION COUNT 8 TO 12
003100      *                         AFTER A HIGH-CPM ACCOUNT SHOWED SLOW
003200      *                         CONVERGENCE ON THE REHOSTED COMPILER
003300      ******************************************************************
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-390.
003800       OBJECT-COMPUTER. IBM-390.
003900       INPUT-OUTPUT SECTION.
004000
004100       DATA DIVISION.
004200       FILE SECTION.
004300
004400       WORKING-STORAGE SECTION.
004500       01  WS-SQRT-WORK.
004600           05  WS-SUM-SQ-DIFF              PIC S9(11)V9999 COMP-3.
004700           05  WS-VARIANCE                 PIC S9(9)V9999  COMP-3.
004800           05  WS-DIFF-VAL                 PIC S9(7)V99    COMP-3.
004900           05  WS-SQRT-GUESS               PIC S9(7)V9999  COMP-3.
005000           05  WS-SQRT-PREV                PIC S9(7)V9999  COMP-3.
005100           05  WS-VALUE-SUB                PIC 9(02) COMP.
005200           05  WS-ITER-SUB                 PIC 9(02) COMP.
005300
005400      * X-VIEWS BELOW ARE FOR THE SYSOUT HEX DUMP IN AN ABENDING
005500      * CALLER -- PACKED FIELDS DO NOT DISPLAY READABLY OTHERWISE.
005600       LINKAGE SECTION.
005700       01  STATDEV-REC.
005800           05  SD-VALUE-COUNT              PIC 9(02) COMP.
005900           05  SD-CPM-TABLE.
006000               10  SD-CPM-ENTRY OCCURS 7 TIMES
006100                                 PIC S9(7)V99 COMP-3.
006200           05  SD-CPM-TABLE-X      REDEFINES SD-CPM-TABLE
006300                                       PIC X(35).
006400           05  SD-MEAN-CPM                 PIC S9(7)V99 COMP-3.
006500           05  SD-MEAN-CPM-X       REDEFINES SD-MEAN-CPM
006600                                       PIC X(05).
006700           05  SD-POP-STDDEV               PIC S9(7)V99 COMP-3.
006800           05  SD-POP-STDDEV-X     REDEFINES SD-POP-STDDEV
006900                                       PIC X(05).
007000
007100       01  RETURN-CD                       PIC 9(4) COMP.
007200
007300       PROCEDURE DIVISION USING STATDEV-REC, RETURN-CD.
007400           PERFORM 0100-CALC-VARIANCE THRU 0100-EXIT.
007500           MOVE ZERO TO RETURN-CD.
007600           GOBACK.
007700
007800       0100-CALC-VARIANCE.
007900           MOVE ZERO TO WS-SUM-SQ-DIFF.
008000           IF SD-VALUE-COUNT < 1
008100               MOVE ZERO TO SD-POP-STDDEV
008200               GO TO 0100-EXIT.
008300
008400           PERFORM 0200-ACCUM-SQ-DIFF
008500                     VARYING WS-VALUE-SUB FROM 1 BY 1
008600                     UNTIL WS-VALUE-SUB > SD-VALUE-COUNT.
008700
008800           COMPUTE WS-VARIANCE ROUNDED =
008900                       WS-SUM-SQ-DIFF / SD-VALUE-COUNT.
009000
009100           IF WS-VARIANCE NOT GREATER THAN ZERO
009200               MOVE ZERO TO SD-POP-STDDEV
009300           ELSE
009400               PERFORM 0300-SQRT-OF-VARIANCE THRU 0300-EXIT
009500               MOVE WS-SQRT-GUESS TO SD-POP-STDDEV.
009600       0100-EXIT.
009700           EXIT.
009800
009900       0200-ACCUM-SQ-DIFF.
010000           COMPUTE WS-DIFF-VAL =
010100               SD-CPM-ENTRY (WS-VALUE-SUB) - SD-MEAN-CPM.
010200           COMPUTE WS-SUM-SQ-DIFF =
010300               WS-SUM-SQ-DIFF + (WS-DIFF-VAL * WS-DIFF-VAL).
010400       0200-EXIT.
010500           EXIT.
010600
010700      ******************************************************************
010800      * NEWTON'S METHOD:  GUESS(N+1) = (GUESS(N) + VARIANCE/GUESS(N))/2
010900      * SEEDED WITH THE VARIANCE ITSELF, WHICH CONVERGES IN WELL UNDER
011000      * THE 12 ITERATIONS ALLOWED HERE FOR ANY VALUE THIS JOB SEES.
011100      ******************************************************************
011200       0300-SQRT-OF-VARIANCE.
011300           MOVE WS-VARIANCE TO WS-SQRT-GUESS.
011400           PERFORM 0310-SQRT-ITERATE
011500                     VARYING WS-ITER-SUB FROM 1 BY 1
011600                     UNTIL WS-ITER-SUB > 12.
011700       0300-EXIT.
011800           EXIT.
011900
012000       0310-SQRT-ITERATE.
012100           MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.
012200           COMPUTE WS-SQRT-GUESS ROUNDED =
012300               (WS-SQRT-PREV + (WS-VARIANCE / WS-SQRT-PREV)) / 2.
012400       0310-EXIT.
012500           EXIT.
