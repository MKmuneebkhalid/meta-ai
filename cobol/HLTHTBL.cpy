000100      ******************************************************************
000200      * HLTHTBL  --  7-DAY (+CURRENT) TRACKING-HEALTH TABLE            *
000300      *                                                                *
000400      *   THERE IS NO TRACKING-HEALTH FILE.  DIAGRUN PARAGRAPH         *
000500      *   0300-BUILD-HEALTH-TABLE REBUILDS ONE ENTRY PER DAY BY        *
000600      *   SUMMING THE PIXEL FILE'S EVENTS-RECEIVED / DROPPED /         *
000700      *   DUPLICATE / MATCHED COLUMNS ACROSS ALL PIXELS SEEN FOR THAT  *
000800      *   DATE, THEN DERIVING THE QUALITY/MATCH/DROP/DUP RATES.        *
000900      *   ENTRY (1) IS THE CURRENT DAY; (2) THRU (8) ARE THE PRIOR     *
001000      *   7 DAYS, MOST-RECENT FIRST, FOR RULE 5.                       *
001100      ******************************************************************
001200      *CHANGE LOG
001300      *03/14/89  RWK  CR-1102   ORIGINAL COPYBOOK FOR DIAGRUN PROJECT
001400      ******************************************************************
001500       01  WS-HEALTH-CONTROL.
001600           05  HEALTH-TABLE-SIZE       PIC 9(02) COMP VALUE 8.
001700           05  WS-HEALTH-COUNT         PIC 9(02) COMP VALUE ZERO.
001800           05  WS-HEALTH-SUB           PIC 9(02) COMP VALUE ZERO.
001900           05  FILLER                  PIC X(04).
002000
002100       01  WS-HEALTH-TABLE.
002200           05  HEALTH-ENTRY OCCURS 8 TIMES
002300                            INDEXED BY HEALTH-IDX.
002400               10  HLTH-DATE               PIC 9(08).
002500               10  HLTH-PIXEL-ID           PIC X(16).
002600               10  HLTH-EVENTS-RECEIVED    PIC 9(9).
002700               10  HLTH-EVENTS-DROPPED     PIC 9(9).
002800               10  HLTH-EVENTS-DUPLICATE   PIC 9(9).
002900               10  HLTH-EVENTS-MATCHED     PIC 9(9).
003000               10  HLTH-QUALITY-SCORE      PIC S9V9(4).
003100               10  HLTH-SCORE-PRESENT-SW   PIC X(01).
003200                   88  HLTH-SCORE-PRESENT  VALUE "Y".
003300                   88  HLTH-SCORE-ABSENT   VALUE "N".
003400               10  HLTH-MATCH-RATE         PIC S9V9(4).
003500               10  HLTH-DROP-RATE          PIC S9V9(4).
003600               10  HLTH-DUP-RATE           PIC S9V9(4).
003700               10  FILLER                  PIC X(08).
003800
003900       01  WS-HEALTH-AVERAGES.
004000           05  AVG-QUALITY-SCORE       PIC S9V9(4)    COMP-3.
004100           05  PRIOR-SCORE-COUNT       PIC 9(02)      COMP.
004200           05  WS-ACCUM-QUALITY-SCORE  PIC S9(3)V9(4) COMP-3.
004300           05  SCORE-DECLINE           PIC S9V9(4)    COMP-3.
004400           05  FILLER                  PIC X(06).
