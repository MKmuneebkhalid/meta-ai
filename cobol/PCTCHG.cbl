000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  PCTCHG.
000400       AUTHOR. R W KANE.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          SHARED PERCENT-CHANGE UTILITY FOR THE DIAGRUN NIGHTLY
001400      *          DIAGNOSTICS JOB.  GIVEN A CURRENT VALUE AND A BASELINE
001500      *          (A PRIOR-DAY VALUE OR A 7-DAY AVERAGE) IT RETURNS THE
001600      *          SIGNED PERCENT CHANGE OF CURRENT OVER BASELINE.
001700      *
001800      *          CALLED BY DIAGRUN FOR THE DAILY-CHANGE SUMMARY AND FOR
001900      *          RULE 1 (FATIGUE), RULE 2 (SATURATION) AND RULE 4
002000      *          (AUCTION SHIFTS).  RULE 5 DOES ITS OWN SUBTRACTION AND
002100      *          DOES NOT CALL THIS MEMBER.
002200      *
002300      *          WHEN THE BASELINE IS ZERO OR NEGATIVE THE PERCENT
002400      *          CHANGE IS RETURNED AS ZERO -- THERE IS NO MEANINGFUL
002500      *          RATE OF CHANGE OFF A ZERO BASE.
002600      ******************************************************************
002700      *CHANGE LOG
002800      *03/14/89  RWK  CR-1102   ORIGINAL PROGRAM FOR DIAGRUN PROJECT
002900      *07/30/91  RWK  CR-1340   ROUNDED THE RESULT -- DAILY REPORT
003000      *                         COMPARE SHOWED .005 DRIFT ON CPM CHANGE
003100      *02/22/95  JFM  CR-1699   ADDED BASELINE SAVE-AREA SO A ZERO
003200      *                         LINKAGE FIELD COULD NOT BE CHANGED
003300      *                         OUT FROM UNDER US BY THE CALLER
003400      *01/04/99  RWK  CR-1955   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
003500      *                         IN THIS MEMBER, NO CHANGE REQUIRED
003600      *09/19/04  TGD  CR-2256   CONFIRMED WORKS UNCHANGED UNDER THE
003700      *                         REHOSTED COMPILER, NO SOURCE CHANGE
003800      ******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       01  WS-MISC-FIELDS.
005100           05  WS-SAVE-BASELINE            PIC S9(9)V9999 COMP-3.
005200
005300      * X-VIEWS BELOW ARE FOR THE SYSOUT HEX DUMP IN AN ABENDING
005400      * CALLER -- PACKED FIELDS DO NOT DISPLAY READABLY OTHERWISE.
005500       LINKAGE SECTION.
005600       01  PCTCHG-REC.
005700           05  PC-CURRENT-VALUE            PIC S9(9)V9999 COMP-3.
005800           05  PC-CURRENT-VALUE-X  REDEFINES PC-CURRENT-VALUE
005900                                       PIC X(07).
006000           05  PC-BASELINE-VALUE           PIC S9(9)V9999 COMP-3.
006100           05  PC-BASELINE-VALUE-X REDEFINES PC-BASELINE-VALUE
006200                                       PIC X(07).
006300           05  PC-CHANGE-PCT               PIC S9(5)V99   COMP-3.
006400           05  PC-CHANGE-PCT-X     REDEFINES PC-CHANGE-PCT
006500                                       PIC X(04).
006600
006700       01  RETURN-CD                       PIC 9(4) COMP.
006800
006900       PROCEDURE DIVISION USING PCTCHG-REC, RETURN-CD.
007000           PERFORM 0100-CALC-PCT-CHANGE THRU 0100-EXIT.
007100           MOVE ZERO TO RETURN-CD.
007200           GOBACK.
007300
007400       0100-CALC-PCT-CHANGE.
007500           MOVE PC-BASELINE-VALUE TO WS-SAVE-BASELINE.
007600           IF WS-SAVE-BASELINE NOT GREATER THAN ZERO
007700               MOVE ZERO TO PC-CHANGE-PCT
007800               GO TO 0100-EXIT.
007900
008000           COMPUTE PC-CHANGE-PCT ROUNDED =
008100               ((PC-CURRENT-VALUE - PC-BASELINE-VALUE) /
008200                 WS-SAVE-BASELINE) * 100.
008300       0100-EXIT.
008400           EXIT.
