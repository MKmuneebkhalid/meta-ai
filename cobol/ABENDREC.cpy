000100      ******************************************************************
000200      * ABENDREC  --  STANDARD SYSOUT ABEND-MESSAGE LAYOUT             *
000300      *                                                                *
000400      *   SHOP-STANDARD SYSOUT LINE WRITTEN JUST BEFORE A BATCH        *
000500      *   PROGRAM FORCES A ZERO-DIVIDE ABEND.  EVERY CONTROL-TOTAL     *
000600      *   JOB IN THIS SHOP COPIES THIS MEMBER -- SEE ANY PROGRAM'S     *
000700      *   1000-ABEND-RTN.                                              *
000800      ******************************************************************
000900      *CHANGE LOG
001000      *03/14/89  RWK  CR-1102   ADAPTED FOR DIAGRUN PROJECT FROM THE
001100      *                         SHOP-STANDARD ABEND COPYBOOK
001200      *09/15/89  RWK  CR-1145   PARA-NAME WIDENED 20 TO 32 -- THE NEW
001300      *                         HEALTH-TABLE AND CAMPAIGN-TABLE
001400      *                         PARAGRAPH NAMES WERE BEING TRUNCATED
001500      ******************************************************************
001600       01  ABEND-REC.
001700           05  FILLER                  PIC X(01) VALUE SPACE.
001800           05  PARA-NAME               PIC X(32) VALUE SPACES.
001900           05  FILLER                  PIC X(01) VALUE SPACE.
002000           05  ABEND-REASON            PIC X(40) VALUE SPACES.
002100           05  FILLER                  PIC X(01) VALUE SPACE.
002200           05  EXPECTED-VAL            PIC X(15) VALUE SPACES.
002300           05  FILLER                  PIC X(01) VALUE SPACE.
002400           05  ACTUAL-VAL              PIC X(15) VALUE SPACES.
002500           05  FILLER                  PIC X(26) VALUE SPACES.
002600
002700       77  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
002800       77  ONE-VAL                     PIC 9(01) COMP VALUE 1.
