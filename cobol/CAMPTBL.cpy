000100      ******************************************************************
000200      * CAMPTBL  --  CURRENT-DAY CAMPAIGN-DETAIL TABLE                 *
000300      *                                                                *
000400      *   LOADED BY DIAGRUN PARAGRAPH 0400-LOAD-CAMPAIGN-TABLE FROM    *
000500      *   THE CAMPAIGN DETAIL FILE.  RULE 3 (DELIVERY CONCENTRATION)   *
000600      *   COMPUTES EACH CAMPAIGN'S SHARE OF TOTAL SPEND, THE           *
000700      *   HERFINDAHL INDEX AND THE CONCENTRATION RATIO OVER THIS       *
000800      *   TABLE.  SIZED FOR 200 CAMPAIGNS A DAY, WHICH COVERS EVERY    *
000900      *   ACCOUNT ON FILE TODAY WITH ROOM TO GROW.                     *
001000      ******************************************************************
001100      *CHANGE LOG
001200      *03/14/89  RWK  CR-1102   ORIGINAL COPYBOOK FOR DIAGRUN PROJECT
001300      *02/22/95  JFM  CR-1699   RAISED CAMP-TABLE-SIZE 100 TO 200 -
001400      *                         LARGEST ACCOUNT NOW RUNS OVER 140
001500      *                         CAMPAIGNS A DAY
001600      ******************************************************************
001700       01  WS-CAMP-CONTROL.
001800           05  CAMP-TABLE-SIZE         PIC 9(03) COMP VALUE 200.
001900           05  WS-CAMP-COUNT           PIC 9(03) COMP VALUE ZERO.
002000           05  WS-CAMP-SUB             PIC 9(03) COMP VALUE ZERO.
002100           05  WS-TOTAL-CAMP-SPEND     PIC S9(11)V99 COMP-3.
002200           05  WS-HERFINDAHL-INDEX     PIC S9V9(4) COMP-3.
002300           05  WS-MAX-SHARE            PIC S9V9(4) COMP-3.
002400           05  FILLER                  PIC X(06).
002500
002600       01  WS-CAMP-TABLE.
002700           05  CAMP-ENTRY OCCURS 200 TIMES
002800                          INDEXED BY CAMP-IDX.
002900               10  TBL-CAMP-ID             PIC X(16).
003000               10  TBL-CAMP-NAME           PIC X(30).
003100               10  TBL-CAMP-SPEND          PIC S9(9)V99.
003200               10  TBL-CAMP-IMPRESSIONS    PIC 9(9).
003300               10  TBL-CAMP-CLICKS         PIC 9(9).
003400               10  TBL-CAMP-SHARE          PIC S9V9(4).
003500               10  FILLER                  PIC X(08).
