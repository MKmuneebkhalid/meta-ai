000100      ******************************************************************
000200      * SNAPREC  --  ACCOUNT SNAPSHOT RECORD                           *
000300      *                                                                *
000400      *   ONE ROW PER AD-ACCOUNT PER CALENDAR DAY.  WRITTEN BY THE     *
000500      *   SNAPSHOT-HISTORY LOAD STEP OF DIAGRUN AND READ BACK AS THE   *
000600      *   7-DAY TRAILING HISTORY FOR RULES 1, 2 AND 4.                 *
000700      *                                                                *
000800      *   HISTORY FILE IS IN ASCENDING SNAP-DATE SEQUENCE WITHIN       *
000900      *   SNAP-ACCOUNT-ID.  DUPLICATE ACCOUNT+DATE ROWS ARE SKIPPED ON *
001000      *   LOAD -- SEE DIAGRUN PARAGRAPH 0220-ADD-HIST-ROW.             *
001100      ******************************************************************
001200      *CHANGE LOG
001300      *03/14/89  RWK  CR-1102   ORIGINAL COPYBOOK FOR DIAGRUN PROJECT
001400      *07/30/91  RWK  CR-1340   WIDENED SNAP-ACCOUNT-ID TO MATCH
001500      *                         META ACCOUNT-ID FORMAT CHANGE
001600      ******************************************************************
001700       01  SNAP-REC.
001800           05  SNAP-DATE.
001900               10  SNAP-DATE-CC        PIC 9(02).
002000               10  SNAP-DATE-YY        PIC 9(02).
002100               10  SNAP-DATE-MM        PIC 9(02).
002200               10  SNAP-DATE-DD        PIC 9(02).
002300           05  SNAP-DATE-R REDEFINES SNAP-DATE
002400                                       PIC 9(08).
002500           05  SNAP-ACCOUNT-ID         PIC X(16).
002600           05  SNAP-SPEND              PIC S9(9)V99.
002700           05  SNAP-IMPRESSIONS        PIC 9(9).
002800           05  SNAP-CLICKS             PIC 9(9).
002900           05  SNAP-REACH              PIC 9(9).
003000           05  SNAP-FREQUENCY          PIC S9(3)V99.
003100           05  SNAP-CPM                PIC S9(7)V99.
003200           05  SNAP-CPC                PIC S9(7)V99.
003300           05  SNAP-CTR                PIC S9(3)V9999.
003400           05  FILLER                  PIC X(08).
